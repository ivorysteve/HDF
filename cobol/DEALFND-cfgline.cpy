000100*****************************************************************
000110*    CFGLINE.CPY
000120*    DEAL FINDER SYSTEM - DEAL CONFIGURATION LINE WORK AREA
000130*
000140*    HOLDS ONE RAW LINE READ FROM THE DEAL CONFIG FILE, THE
000150*    SEVEN FIELDS UNSTRUNG OUT OF IT, THE TRIMMED VERSION OF
000160*    EACH FIELD, AND THE NUMERIC WORK AREAS USED WHILE
000170*    VALIDATING THE RATE AND DEAL VALUE TOKENS.  COPIED INTO
000180*    HOTELRAT ONLY - DEALCALC NEVER SEES A RAW CONFIG LINE,
000190*    ONLY THE FINISHED HOTEL-TABLE ENTRY.
000200*
000210*    FIELD ORDER ON THE INCOMING CSV LINE (COMMA DELIMITED, NO
000220*    EMBEDDED COMMAS SUPPORTED) -
000230*        1 HOTEL NAME      5 DEAL TYPE TOKEN
000240*        2 NIGHTLY RATE    6 DEAL START DATE (YYYY-MM-DD)
000250*        3 PROMO TEXT      7 DEAL END DATE   (YYYY-MM-DD)
000260*        4 DEAL VALUE
000270*****************************************************************
000280
000290 01  CFG-LINE-BUFFER.
000300     05  CFG-RAW-LINE              PIC X(160).
000310
000320*RAW UNSTRUNG FIELDS - AS UNSTRING LEAVES THEM, LEFT-JUSTIFIED
000330*AND SPACE-PADDED, BEFORE ANY TRIM.
000340 01  CFG-SPLIT-FIELDS.
000350     05  CFG-TOKEN-COUNT           PIC S9(4) COMP VALUE ZERO.
000360     05  CFG-HOTEL-NAME-RAW        PIC X(40).
000370     05  CFG-NIGHTLY-RATE-RAW      PIC X(10).
000380     05  CFG-PROMO-TEXT-RAW        PIC X(80).
000390     05  CFG-DEAL-VALUE-RAW        PIC X(10).
000400     05  CFG-DEAL-TYPE-RAW         PIC X(12).
000410     05  CFG-START-DATE-RAW        PIC X(10).
000420     05  CFG-END-DATE-RAW          PIC X(10).
000430     05  FILLER                    PIC X(18).
000440
000450*TRIMMED FIELDS - LEADING AND TRAILING SPACES REMOVED BY 170-
000460*TRIM-FIELD.  THESE ARE WHAT THE VALIDATION PARAGRAPHS TEST AND
000470*WHAT 195-ADD-DEAL-TO-HOTEL MOVES INTO THE CATALOG.
000480 01  CFG-TRIMMED-FIELDS.
000490     05  CFG-HOTEL-NAME            PIC X(40).
000500     05  CFG-NIGHTLY-RATE-TXT      PIC X(10).
000510     05  CFG-PROMO-TEXT            PIC X(80).
000520     05  CFG-DEAL-VALUE-TXT        PIC X(10).
000530     05  CFG-DEAL-TYPE             PIC X(12).
000540     05  CFG-START-DATE            PIC X(10).
000550     05  CFG-END-DATE              PIC X(10).
000560*    BOTH DATES ARE MOVED WHOLE TO WS-DATE-TEXT AND CHECKED
000570*    THERE, ONE AT A TIME, BY 167-CHECK-DATE-FORMAT - NO NEED
000580*    TO BREAK THEM INTO PARTS HERE AS WELL.
000690     05  FILLER                    PIC X(18).
000700
000710*NUMERIC WORK AREA FOR THE RATE AND DEAL-VALUE CONVERSIONS DONE
000720*BY 166-PARSE-SIGNED-INTEGER IN HOTELRAT.
000730 01  CFG-NUMERIC-FIELDS.
000740     05  CFG-NIGHTLY-RATE-NUM      PIC S9(7) VALUE ZERO.
000750     05  CFG-DEAL-VALUE-NUM        PIC S9(7) VALUE ZERO.
000760     05  FILLER                    PIC X(08).
