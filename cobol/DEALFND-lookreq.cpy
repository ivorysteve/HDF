000100*****************************************************************
000110*    LOOKREQ.CPY
000120*    DEAL FINDER SYSTEM - LOOKUP REQUEST RECORD
000130*
000140*    ONE RECORD PER ROOM QUOTE REQUEST ON THE LOOKUP REQUEST
000150*    FILE.  HOTELRAT READS THESE ONE AT A TIME AND CALLS
000160*    DEALCALC ONCE PER RECORD - SEE HOTELRAT 200-RATE-ALL-
000170*    REQUESTS.  USED AS BOTH THE FD RECORD IN HOTELRAT AND THE
000180*    LINKAGE SECTION RECORD IN DEALCALC.
000190*****************************************************************
000200
000210 01  LR-LOOKUP-REQUEST-REC.
000220     05  LR-HOTEL-NAME             PIC X(40).
000230     05  LR-CHECKIN-DATE           PIC X(10).
000240*    BROKEN INTO NUMERIC PARTS SO DEALCALC CAN BUILD THE
000250*    YYYYMMDD COMPARE VALUE WITHOUT RE-PARSING THE TEXT.
000260     05  LR-CHECKIN-DATE-PARTS REDEFINES LR-CHECKIN-DATE.
000270         10  LR-CHECKIN-YYYY       PIC 9(4).
000280         10  FILLER                PIC X.
000290         10  LR-CHECKIN-MM         PIC 9(2).
000300         10  FILLER                PIC X.
000310         10  LR-CHECKIN-DD         PIC 9(2).
000320     05  LR-STAY-LENGTH            PIC 9(4).
000330     05  FILLER                    PIC X(06).
