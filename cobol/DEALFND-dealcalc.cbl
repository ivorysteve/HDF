000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.    DEALCALC.
000120  AUTHOR.        L M WHITFIELD.
000130  INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140  DATE-WRITTEN.  02/23/93.
000150  DATE-COMPILED.
000160  SECURITY.      NON-CONFIDENTIAL.
000170
000180*****************************************************************
000190*    DEALCALC - HOTEL DEAL FINDER, DEAL PRICING SUBPROGRAM
000200*
000210*    CALLED ONCE PER LOOKUP REQUEST BY HOTELRAT.  GIVEN THE
000220*    HOTEL-TABLE CATALOG AND ONE LOOKUP REQUEST RECORD, FINDS THE
000230*    NAMED HOTEL, SCANS ITS DEAL LIST FOR THE LOWEST PRICE
000240*    APPLICABLE DEAL, AND BUILDS THE COMPLETE DEAL RESULT RECORD
000250*    - HOTEL NAME, STAY LENGTH AND CHECK-IN DATE CARRIED ACROSS
000260*    FROM THE REQUEST, PLUS THE WINNING PROMO TEXT AND FINAL
000270*    PRICE.  HOTELRAT DOES NOTHING TO THE RESULT RECORD BUT WRITE
000280*    IT.
000290*****************************************************************
000300*    CHANGE LOG
000310*    ----------
000320*    02/23/93  LMW   REQ 6018 - ORIGINAL. SPLIT OUT OF HOTELRAT
000330*         SO THE FLAT REBATE, REBATE-3-PLUS AND PERCENT-OFF
000340*         PRICING MATH LIVES IN ONE PLACE INSTEAD OF BEING COPIED
000350*         INLINE AT EVERY CALL SITE.
000360*    09/14/93  LMW   REQ 6101 - NOTE FOR MAINTAINERS - THE
000370*         PERCENT DEAL VALUE DEFANG (OUT-OF-RANGE PCT FORCED TO
000380*         100) IS DONE BY HOTELRAT AT CATALOG LOAD TIME, NOT
000390*         HERE. THIS PROGRAM TRUSTS HC-DEAL-VALUE IS ALREADY IN A
000400*         SAFE RANGE BY THE TIME IT SEES IT.
000410*    01/11/94  DAH   REQ 6203 - 240-CHECK-STAY-APPLIES WAS
000420*         COMPARING WITH "GREATER THAN" INSTEAD OF "GREATER THAN
000430*         OR EQUAL" - A REQUEST FOR EXACTLY THE MINIMUM STAY WAS
000440*         WRONGLY SKIPPING THE DEAL.
000450*    06/02/95  TRJ   REQ 6700 - WIDENED DC-PRICE-INTERMEDIATE IN
000460*         THE PERCENT REBATE CALCULATION TO PIC S9(15) COMP-3 SO
000470*         RATE TIMES NIGHTS TIMES A WORST CASE 200 PERCENT CANNOT
000480*         OVERFLOW BEFORE THE FINAL DIVIDE.
000490*    07/11/98  TRJ   Y2K REMEDIATION - REVIEWED
000500*         250-CHECK-DATE-APPLIES. THE YYYYMMDD PARTS COME OFF THE
000510*         HOTEL-TABLE AND LOOKUP REQUEST RECORDS ALREADY FULL 4
000520*         DIGIT YEAR, SAME AS HOTELRAT. NO CODE CHANGE REQUIRED.
000530*    01/06/99  TRJ   REQ 7220 - CENTURY ROLLOVER TEST RUN SIGNED
000540*         OFF BY OPERATIONS. ENTRY ADDED PER THE Y2K PROJECT
000550*         OFFICE CLOSEOUT CHECKLIST.
000560*    04/15/01  BKO   REQ 7710 - NO CHANGE NEEDED HERE. THE
000570*         TRAILING JOB TOTALS LINE HOTELRAT NOW WRITES IS BUILT
000580*         ENTIRELY IN HOTELRAT 900-WRITE-JOB-TOTALS AND NEVER
000590*         COMES THROUGH THIS PROGRAM'S CALL INTERFACE.
000600*    08/20/03  PNK   REQ 8005 - ADDED THE MAINTENANCE NOTE AHEAD
000610*         OF 200-SCAN-DEALS BELOW AFTER A SUPPORT CALL ASKED WHY
000620*         TWO DEALS WITH THE SAME PRICE DID NOT ALTERNATE FROM
000630*         RUN TO RUN - THEY ARE NOT SUPPOSED TO. NO LOGIC CHANGE.
000640*    09/15/03  PNK   S-220 COMPLIANCE SWEEP - PULLED THE TABLE
000650*         SUBSCRIPTS OUT OF DC-SUBSCRIPTS INTO STANDALONE 77-
000660*         LEVELS, SAME AS EVERY OTHER SHOP PROGRAM, AND REWORKED
000670*         THE HOTEL-NOT-FOUND BRANCH IN 000-MAIN-LINE TO GO TO
000680*         295 THE WAY CALCCOST BRANCHES TO ITS ERROR PARAGRAPH
000690*         INSTEAD OF AN IF/ELSE.  NO PRICING LOGIC TOUCHED.
000700*****************************************************************
000710
000720  ENVIRONMENT DIVISION.
000730  CONFIGURATION SECTION.
000740  SOURCE-COMPUTER.   IBM-370.
000750  OBJECT-COMPUTER.   IBM-370.
000760
000770  DATA DIVISION.
000780  WORKING-STORAGE SECTION.
000790
000800*SUBSCRIPTS PULLED OUT TO STANDALONE 77-LEVELS PER SHOP STANDARD
000810*S-220 (PNK, 09/15/03) - THEY ARE SCRATCH POINTERS, NOT A RECORD,
000820*SO THEY DO NOT BELONG GROUPED UNDER A 01.  DC-BEST-SUB OF ZERO
000830*MEANS NO QUALIFYING DEAL HAS BEEN FOUND YET - SEE
000840*280-BUILD-RESULT-FOR-HOTEL.
000850  77  DC-HOTEL-SUB              PIC S9(4) COMP VALUE ZERO.
000860  77  DC-DEAL-SUB               PIC S9(4) COMP VALUE ZERO.
000870  77  DC-BEST-SUB               PIC S9(4) COMP VALUE ZERO.
000880
000890  01  DC-SWITCHES.
000900      05  DC-HOTEL-FOUND-SW         PIC X VALUE 'N'.
000910          88  HOTEL-WAS-FOUND             VALUE 'Y'.
000920      05  DC-STAY-APPLIES-SW        PIC X VALUE 'N'.
000930          88  STAY-APPLIES                VALUE 'Y'.
000940      05  DC-DATE-APPLIES-SW        PIC X VALUE 'N'.
000950          88  DATE-APPLIES                VALUE 'Y'.
000960      05  FILLER                    PIC X(02).
000970
000980*BEST PRICE SEEN SO FAR DURING THE SCAN - INITIALISED FROM THE
000990*HC-MAX-PRICE SENTINEL IN HOTELCPY SO ANY REAL DEAL BEATS IT.
001000  01  DC-BEST-PRICE                 PIC S9(9) COMP-3 VALUE ZERO.
001010
001020*WORK FIELDS FOR THE NUMERIC YYYYMMDD DATE COMPARE IN 250-CHECK-
001030*DATE-APPLIES.  DC-CHECKIN-NUM IS SET ONCE, AT THE TOP OF THE
001040*RUN - IT DOES NOT CHANGE AS WE WALK THE DEAL LIST.
001050  01  DC-DATE-COMPARE-WORK.
001060      05  DC-CHECKIN-NUM            PIC 9(8) COMP VALUE ZERO.
001070      05  DC-START-NUM              PIC 9(8) COMP VALUE ZERO.
001080      05  DC-END-NUM                PIC 9(8) COMP VALUE ZERO.
001090      05  FILLER                    PIC X(02).
001100
001110*GENERIC PRICING WORK AREA - LOADED BY THE CALLER OF 300-CALC-
001120*PRICE WITH THE RATE, NIGHTS, DEAL VALUE AND DEAL TYPE CODE TO
001130*PRICE, AND READ BACK FOR DC-CALC-PRICE.  USED DURING THE SCAN
001140*(210-CHECK-ONE-DEAL) AND ONCE MORE TO BUILD THE FINAL RESULT
001150*(280-BUILD-RESULT-FOR-HOTEL / 295-BUILD-RESULT-NO-HOTEL) - SEE
001160*SPEC NOTE IN 280 ON WHY THE PRICE IS COMPUTED TWICE.
001170  01  DC-CALC-WORK.
001180      05  DC-CALC-RATE              PIC S9(9) COMP-3 VALUE ZERO.
001190      05  DC-CALC-NIGHTS            PIC 9(4) VALUE ZERO.
001200      05  DC-CALC-VALUE             PIC S9(7) VALUE ZERO.
001210      05  DC-CALC-TYPE-CD           PIC X(2) VALUE SPACES.
001220      05  DC-CALC-PRICE             PIC S9(9) COMP-3 VALUE ZERO.
001230*    PERCENT REBATE INTERMEDIATE - REQ 6700.  RATE * NIGHTS * A
001240*    WORST CASE 200 PERCENT MUST FIT HERE BEFORE DIVIDE BY 100.
001250      05  DC-PRICE-INTERMEDIATE     PIC S9(15) COMP-3 VALUE ZERO.
001260      05  FILLER                    PIC X(02).
001270
001280  LINKAGE SECTION.
001290*THE IN-MEMORY CATALOG HOTELRAT BUILT AT LOAD TIME.  HC-START-
001300*DATE-PARTS AND HC-END-DATE-PARTS (REDEFINES) ARE WHAT
001310*250-CHECK-DATE-APPLIES READS.
001320  COPY DEALFND-HOTELCPY.
001330*THE ONE REQUEST BEING PRICED.  LR-CHECKIN-DATE-PARTS (REDEFINES)
001340*IS WHAT 000-MAIN-LINE READS TO BUILD DC-CHECKIN-NUM.
001350  COPY DEALFND-LOOKREQ.
001360*THE RESULT RECORD THIS PROGRAM BUILDS IN FULL - HOTELRAT ONLY
001370*WRITES IT.
001380  COPY DEALFND-DEALRES.
001390
001400  PROCEDURE DIVISION USING HOTEL-TABLE
001410                           LR-LOOKUP-REQUEST-REC
001420                           DR-DEAL-RESULT-REC.
001430
001440*----------------------------------------------------------------
001450*000-MAIN-LINE - CARRY THE REQUEST ACROSS, FIND THE HOTEL, PRICE
001460*IT, RETURN.
001470*----------------------------------------------------------------
001480*PNK 09/15/03 - HOTEL-NOT-FOUND NOW BRANCHES WITH A GO TO, NOT AN
001490*IF/ELSE, MATCHING HOW CALCCOST BAILS OUT TO ITS OWN ERROR
001500*PARAGRAPH.  THE FOUND PATH FALLS STRAIGHT THROUGH AND GOBACKS
001510*AFTER THE SCAN; THE NOT-FOUND PATH JUMPS PAST THE SCAN ENTIRELY.
001520  000-MAIN-LINE.
001530*ECHO THE REQUEST FIELDS FIRST - THESE GO OUT UNCHANGED NO MATTER
001540*WHAT THE HOTEL LOOKUP DOES.
001550      MOVE LR-STAY-LENGTH   TO DR-STAY-LENGTH.
001560      MOVE LR-CHECKIN-DATE  TO DR-CHECKIN-DATE.
001570*BUILD THE SINGLE YYYYMMDD COMPARE VALUE ONCE, UP FRONT, SO
001580*250-CHECK-DATE-APPLIES DOES NOT HAVE TO RE-DERIVE IT PER DEAL.
001590      COMPUTE DC-CHECKIN-NUM =
001600          LR-CHECKIN-YYYY * 10000
001610          + LR-CHECKIN-MM * 100
001620          + LR-CHECKIN-DD.
001630      PERFORM 100-FIND-HOTEL THRU 100-EXIT.
001640*NO CATALOG ENTRY FOR THIS NAME - REPORT BLANK HOTEL AND SKIP
001650*THE DEAL SCAN ENTIRELY, THERE IS NO RATE TO PRICE AGAINST.
001660      IF NOT HOTEL-WAS-FOUND
001670          MOVE SPACES TO DR-HOTEL-NAME
001680          GO TO 295-BUILD-RESULT-NO-HOTEL.
001690      MOVE LR-HOTEL-NAME TO DR-HOTEL-NAME.
001700      PERFORM 200-SCAN-DEALS THRU 290-SCAN-DEALS-EXIT.
001710      GOBACK.
001720
001730*----------------------------------------------------------------
001740*100-FIND-HOTEL - LOCATE LR-HOTEL-NAME IN THE CATALOG.  HOTEL
001750*NAMES ARE UNIQUE IN THE TABLE (SEE HOTELRAT 190-FIND-OR-CREATE-
001760*HOTEL) SO THE SCAN STOPS AT THE FIRST MATCH - A KEYED LOOKUP BY
001770*ANOTHER NAME.
001780*----------------------------------------------------------------
001790  100-FIND-HOTEL.
001800      MOVE 'N' TO DC-HOTEL-FOUND-SW.
001810      MOVE ZERO TO DC-HOTEL-SUB.
001820      PERFORM 110-SEARCH-CATALOG THRU 110-EXIT
001830          VARYING DC-HOTEL-SUB FROM 1 BY 1
001840          UNTIL DC-HOTEL-SUB > HC-HOTEL-COUNT
001850             OR HOTEL-WAS-FOUND.
001860*LEAVE THE SUBSCRIPT AT ZERO, NOT ONE PAST THE LAST ENTRY, WHEN
001870*NOTHING MATCHED - 000-MAIN-LINE TESTS HOTEL-WAS-FOUND, NOT THE
001880*SUBSCRIPT, BUT A STRAY NON-ZERO VALUE HERE HAS BITTEN US BEFORE
001890*IN OTHER PROGRAMS THAT DID REUSE THE SUBSCRIPT AFTERWARD.
001900      IF NOT HOTEL-WAS-FOUND
001910          MOVE ZERO TO DC-HOTEL-SUB
001920      END-IF.
001930  100-EXIT.
001940      EXIT.
001950*ONE CONDITION, ONE SWITCH FLIP - DC-HOTEL-SUB IS ALREADY THE
001960*CORRECT SUBSCRIPT WHEN WE GET HERE BECAUSE IT IS THE VARYING
001970*CONTROL VARIABLE OF THE PERFORM IN 100-FIND-HOTEL.
001980  110-SEARCH-CATALOG.
001990      IF HC-HOTEL-NAME(DC-HOTEL-SUB) = LR-HOTEL-NAME
002000          MOVE 'Y' TO DC-HOTEL-FOUND-SW
002010      END-IF.
002020  110-EXIT.
002030      EXIT.
002040
002050*----------------------------------------------------------------
002060*200-SCAN-DEALS THRU 290-SCAN-DEALS-EXIT - WALK DC-HOTEL-SUBS
002070*DEAL LIST, TRACK THE LOWEST PRICE APPLICABLE DEAL, THEN
002080*BUILD THE RESULT RECORD FROM THE WINNER.
002090*----------------------------------------------------------------
002100*REQ 8005 - TWO DEALS TIED ON PRICE DO NOT ALTERNATE EVERY RUN.
002110*210-CHECK-ONE-DEAL ONLY REPLACES THE RUNNING WINNER ON A STRICT
002120*"LESS THAN", SO THE FIRST DEAL IN LIST ORDER THAT REACHES A
002130*PRICE KEEPS IT - THIS IS BY DESIGN, NOT A BUG.
002140  200-SCAN-DEALS.
002150      MOVE HC-MAX-PRICE TO DC-BEST-PRICE.
002160      MOVE ZERO TO DC-BEST-SUB.
002170      PERFORM 210-CHECK-ONE-DEAL THRU 210-EXIT
002180          VARYING DC-DEAL-SUB FROM 1 BY 1
002190          UNTIL DC-DEAL-SUB > HC-DEAL-COUNT(DC-HOTEL-SUB).
002200      PERFORM 280-BUILD-RESULT-FOR-HOTEL THRU 280-EXIT.
002210  290-SCAN-DEALS-EXIT.
002220      EXIT.
002230
002240*----------------------------------------------------------------
002250*210-CHECK-ONE-DEAL - APPLICABILITY GATE, THEN PRICE AND COMPARE.
002260*----------------------------------------------------------------
002270*DATE-APPLIES IS FORCED FALSE WITHOUT EVEN COMPUTING IT WHEN
002280*STAY-APPLIES IS ALREADY FALSE - NO POINT BUILDING THE YYYYMMDD
002290*RANGE FOR A DEAL THAT CANNOT WIN ANYWAY.
002300  210-CHECK-ONE-DEAL.
002310      PERFORM 240-CHECK-STAY-APPLIES THRU 240-EXIT.
002320      IF STAY-APPLIES
002330          PERFORM 250-CHECK-DATE-APPLIES THRU 250-EXIT
002340      ELSE
002350          SET DATE-APPLIES TO FALSE
002360      END-IF.
002370      IF STAY-APPLIES AND DATE-APPLIES
002380          MOVE HC-NIGHTLY-RATE(DC-HOTEL-SUB) TO DC-CALC-RATE
002390          MOVE LR-STAY-LENGTH TO DC-CALC-NIGHTS
002400          MOVE HC-DEAL-VALUE(DC-HOTEL-SUB DC-DEAL-SUB)
002410              TO DC-CALC-VALUE
002420          MOVE HC-DEAL-TYPE-CD(DC-HOTEL-SUB DC-DEAL-SUB)
002430              TO DC-CALC-TYPE-CD
002440          PERFORM 300-CALC-DEAL-PRICE THRU 300-EXIT
002450          IF DC-CALC-PRICE < DC-BEST-PRICE
002460              MOVE DC-CALC-PRICE TO DC-BEST-PRICE
002470              MOVE DC-DEAL-SUB   TO DC-BEST-SUB
002480          END-IF
002490      END-IF.
002500  210-EXIT.
002510      EXIT.
002520
002530*----------------------------------------------------------------
002540*240-CHECK-STAY-APPLIES - REQUESTED NIGHTS MUST MEET THE DEALS
002550*MINIMUM STAY.
002560*----------------------------------------------------------------
002570*REQ 6203 (DAH) - THIS IS ">=", NOT ">".  A STAY OF EXACTLY THE
002580*MINIMUM QUALIFIES.
002590  240-CHECK-STAY-APPLIES.
002600      IF HC-MIN-STAY-NIGHTS(DC-HOTEL-SUB DC-DEAL-SUB)
002610              <= LR-STAY-LENGTH
002620          SET STAY-APPLIES TO TRUE
002630      ELSE
002640          SET STAY-APPLIES TO FALSE
002650      END-IF.
002660  240-EXIT.
002670      EXIT.
002680
002690*----------------------------------------------------------------
002700*250-CHECK-DATE-APPLIES - CHECK-IN DATE MUST FALL IN [START,END]
002710*INCLUSIVE, COMPARED AS A SINGLE YYYYMMDD NUMBER.
002720*----------------------------------------------------------------
002730*AN INVERTED RANGE (END BEFORE START) IS NOT VALIDATED AT LOAD
002740*TIME - IF IT HAPPENS, NO DC-CHECKIN-NUM CAN BE BOTH >= A HIGHER
002750*DC-START-NUM AND <= A LOWER DC-END-NUM, SO THE DEAL SIMPLY NEVER
002760*APPLIES.  DO NOT ADD A SPECIAL CASE FOR THIS - IT IS BY DESIGN.
002770  250-CHECK-DATE-APPLIES.
002780      COMPUTE DC-START-NUM =
002790          HC-START-YYYY(DC-HOTEL-SUB DC-DEAL-SUB) * 10000
002800          + HC-START-MM(DC-HOTEL-SUB DC-DEAL-SUB) * 100
002810          + HC-START-DD(DC-HOTEL-SUB DC-DEAL-SUB).
002820      COMPUTE DC-END-NUM =
002830          HC-END-YYYY(DC-HOTEL-SUB DC-DEAL-SUB) * 10000
002840          + HC-END-MM(DC-HOTEL-SUB DC-DEAL-SUB) * 100
002850          + HC-END-DD(DC-HOTEL-SUB DC-DEAL-SUB).
002860      IF DC-CHECKIN-NUM >= DC-START-NUM
002870         AND DC-CHECKIN-NUM <= DC-END-NUM
002880          SET DATE-APPLIES TO TRUE
002890      ELSE
002900          SET DATE-APPLIES TO FALSE
002910      END-IF.
002920  250-EXIT.
002930      EXIT.
002940
002950*----------------------------------------------------------------
002960*280-BUILD-RESULT-FOR-HOTEL - HOTEL WAS FOUND.  IF NO DEAL
002970*QUALIFIED, REPORT THE FIXED "NO DEAL AVAILABLE" TEXT AT THE FULL
002980*UNDISCOUNTED RATE; OTHERWISE REPORT THE WINNERS OWN PROMO TEXT.
002990*----------------------------------------------------------------
003000*THE WINNING PRICE IS RECOMPUTED HERE RATHER THAN REUSING
003010*DC-BEST-PRICE FROM THE SCAN - THIS MATCHES THE ORIGINAL DESK
003020*PROCEDURE, WHICH ALWAYS RE-PRICED THE CHOSEN DEAL AS A FINAL
003030*STEP RATHER THAN TRUSTING A NUMBER CARRIED FORWARD FROM EARLIER
003040*IN THE SCAN.
003050  280-BUILD-RESULT-FOR-HOTEL.
003060      MOVE HC-NIGHTLY-RATE(DC-HOTEL-SUB) TO DC-CALC-RATE.
003070      MOVE LR-STAY-LENGTH                TO DC-CALC-NIGHTS.
003080*DC-BEST-SUB STILL ZERO MEANS THE LOOP ABOVE NEVER FOUND A
003090*QUALIFYING DEAL - PRICE AT THE PLAIN RATE, NO PROMO TEXT.
003100      IF DC-BEST-SUB = ZERO
003110          MOVE 'No deal available' TO DR-PROMO-TEXT
003120          MOVE ZERO                TO DC-CALC-VALUE
003130          MOVE 'NO'                 TO DC-CALC-TYPE-CD
003140      ELSE
003150          MOVE HC-PROMO-TEXT(DC-HOTEL-SUB DC-BEST-SUB)
003160              TO DR-PROMO-TEXT
003170          MOVE HC-DEAL-VALUE(DC-HOTEL-SUB DC-BEST-SUB)
003180              TO DC-CALC-VALUE
003190          MOVE HC-DEAL-TYPE-CD(DC-HOTEL-SUB DC-BEST-SUB)
003200              TO DC-CALC-TYPE-CD
003210      END-IF.
003220      PERFORM 300-CALC-DEAL-PRICE THRU 300-EXIT.
003230      MOVE DC-CALC-PRICE TO DR-FINAL-PRICE.
003240  280-EXIT.
003250      EXIT.
003260
003270*----------------------------------------------------------------
003280*295-BUILD-RESULT-NO-HOTEL - NO CATALOG ENTRY FOR LR-HOTEL-NAME.
003290*NO RATE TO PRICE AGAINST, SO THE PRICE IS ZERO, NOT RECOMPUTED.
003300*----------------------------------------------------------------
003310*PNK 09/15/03 - REACHED BY GO TO FROM 000-MAIN-LINE NOW, NOT BY
003320*PERFORM, SO THE GOBACK BELOW IS WHAT ACTUALLY ENDS THE CALL -
003330*THERE IS NO FALL THROUGH INTO 300-CALC-DEAL-PRICE.
003340  295-BUILD-RESULT-NO-HOTEL.
003350      MOVE 'No deal available' TO DR-PROMO-TEXT.
003360      MOVE ZERO TO DR-FINAL-PRICE.
003370      GOBACK.
003380
003390*----------------------------------------------------------------
003400*300-CALC-DEAL-PRICE - DISPATCH ON DC-CALC-TYPE-CD.  CALLER LOADS
003410*DC-CALC-RATE/NIGHTS/VALUE/TYPE-CD FIRST; DC-CALC-PRICE COMES
003420*BACK.
003430*----------------------------------------------------------------
003440*NO WHEN OTHER HERE ON PURPOSE - DC-CALC-TYPE-CD CAN ONLY HOLD A
003450*CODE 180-MAP-DEAL-TYPE IN HOTELRAT ALREADY VALIDATED AT LOAD
003460*TIME, SAME TRUST RELATIONSHIP AS THE REQ 6101 NOTE ABOVE.
003470  300-CALC-DEAL-PRICE.
003480      EVALUATE DC-CALC-TYPE-CD
003490          WHEN 'NO'
003500              PERFORM 310-CALC-NO-DEAL THRU 310-EXIT
003510          WHEN 'FR'
003520              PERFORM 320-CALC-FLAT-REBATE THRU 320-EXIT
003530          WHEN 'F3'
003540              PERFORM 320-CALC-FLAT-REBATE THRU 320-EXIT
003550          WHEN 'PC'
003560              PERFORM 330-CALC-PERCENT-REBATE THRU 330-EXIT
003570      END-EVALUATE.
003580  300-EXIT.
003590      EXIT.
003600
003610*----------------------------------------------------------------
003620*310-CALC-NO-DEAL - FULL UNDISCOUNTED RATE.
003630*----------------------------------------------------------------
003640  310-CALC-NO-DEAL.
003650      COMPUTE DC-CALC-PRICE = DC-CALC-RATE * DC-CALC-NIGHTS.
003660  310-EXIT.
003670      EXIT.
003680
003690*----------------------------------------------------------------
003700*320-CALC-FLAT-REBATE - FLAT AMOUNT ADDED TO THE STAY TOTAL.  ONE
003710*FORMULA SERVES BOTH FR (REBATE) AND F3 (REBATE-3-PLUS) - THE
003720*ONLY DIFFERENCE BETWEEN THEM IS THE MINIMUM STAY GATE IN 240,
003730*ALREADY PASSED BY THE TIME WE GET HERE.  DEAL VALUE IS NORMALLY
003740*NEGATIVE (E.G. -10 MEANS $10 OFF) BUT NOTHING HERE ENFORCES
003750*THAT.
003760*----------------------------------------------------------------
003770  320-CALC-FLAT-REBATE.
003780      COMPUTE DC-CALC-PRICE =
003790          (DC-CALC-RATE * DC-CALC-NIGHTS) + DC-CALC-VALUE.
003800  320-EXIT.
003810      EXIT.
003820
003830*----------------------------------------------------------------
003840*330-CALC-PERCENT-REBATE - REQ 6018.  DC-CALC-VALUE IS THE
003850*PERCENT (EXPECTED -100 THRU 0, OR THE REQ 6101 SENTINEL OF
003860*100 IF THE CONFIG LINE WAS OUT OF RANGE AT LOAD TIME).
003870*INTEGER DIVIDE TRUNCATES TOWARD ZERO, SAME AS THE ORIGINAL
003880*DESK WORKSHEET.
003890*----------------------------------------------------------------
003900*TRJ 06/02/95 - DC-PRICE-INTERMEDIATE HOLDS THE PRODUCT BEFORE
003910*THE DIVIDE SO A LONG STAY AT A HIGH RATE CANNOT OVERFLOW
003920*DC-CALC-PRICE PARTWAY THROUGH THE COMPUTE - SEE THE CHANGE LOG.
003930  330-CALC-PERCENT-REBATE.
003940      COMPUTE DC-PRICE-INTERMEDIATE =
003950          DC-CALC-RATE * DC-CALC-NIGHTS * (100 + DC-CALC-VALUE).
003960      COMPUTE DC-CALC-PRICE = DC-PRICE-INTERMEDIATE / 100.
003970  330-EXIT.
003980      EXIT.
