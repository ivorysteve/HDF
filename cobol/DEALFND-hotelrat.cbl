000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID.    HOTELRAT.
000120  AUTHOR.        R C PELLETIER.
000130  INSTALLATION.  COBOL DEVELOPMENT CENTER.
000140  DATE-WRITTEN.  06/14/1989.
000150  DATE-COMPILED.
000160  SECURITY.      NON-CONFIDENTIAL.
000170
000180*****************************************************************
000190*    HOTELRAT - HOTEL DEAL FINDER, BATCH RATING DRIVER
000200*
000210*    LOADS THE DEAL CONFIGURATION FILE ONCE INTO THE HOTEL-TABLE
000220*    (SEE HOTELCPY COPYBOOK), THEN READS THE LOOKUP REQUEST FILE
000230*    ONE RECORD AT A TIME, CALLING DEALCALC TO PRICE EACH ROOM
000240*    QUOTE AGAINST THE TABLE, AND WRITES ONE LINE PER REQUEST TO
000250*    THE DEAL RESULT FILE.
000260*****************************************************************
000270*    CHANGE LOG
000280*    ----------
000290*    06/14/89  RCP   ORIGINAL. WRITTEN FOR THE RESERVATIONS DESK
000300*         TO PRICE A SINGLE PHONED-IN RATE QUOTE AGAINST THE
000310*         WEEKLY PROMO-RATE CARD. ONE HOTEL, ONE QUOTE, RUN FROM
000320*         THE TSO FOREGROUND.
000330*    11/02/89  RCP   REQ 4410 - ADDED THE FLAT REBATE DEAL TYPE.
000340*         DESK WAS CALCULATING REBATES BY HAND.
000350*    03/19/91  DAH   REQ 5102 - RESERVATIONS MOVED TO OVERNIGHT
000360*         BATCH. REWORKED AS A TRUE BATCH DRIVER - LOOKUP REQUEST
000370*         FILE REPLACES THE TSO PROMPT, DEAL RESULT FILE REPLACES
000380*         THE DISPLAY LINE.
000390*    08/07/92  DAH   REQ 5540 - SUPPORT FOR MULTIPLE HOTELS IN
000400*         ONE CONFIG FILE. HOTEL-TABLE REPLACES THE OLD SINGLE
000410*         HOTEL WORKING STORAGE AREA.
000420*    02/23/93  LMW   REQ 6018 - REBATE-3-PLUS AND PERCENT-OFF
000430*         DEAL TYPES ADDED FOR THE SPRING PROMOTION.
000440*    09/14/93  LMW   REQ 6101 - PERCENT DEAL VALUES OUTSIDE -100
000450*         TO 0 NOW FORCED TO 100 AT LOAD TIME PER FINANCE - A BAD
000460*         CONFIG LINE MUST NOT PRICE A ROOM FREE.
000470*    05/30/95  TRJ   REQ 6700 - DEAL VALUE AND NIGHTLY RATE LOAD
000480*         VALIDATION TIGHTENED - BLANK/NON-NUMERIC FIELDS WERE
000490*         SNEAKING A ZERO-VALUE DEAL INTO THE TABLE INSTEAD OF
000500*         BEING REJECTED.
000510*    07/11/98  TRJ   Y2K REMEDIATION - DATE FIELDS WERE ALREADY
000520*         FULL 4 DIGIT YYYY-MM-DD ON THIS SYSTEM SO NO DATA
000530*         CONVERSION WAS NEEDED. REVIEWED 167-CHECK-DATE-FORMAT
000540*         AND THE 250 SERIES COMPARE IN DEALCALC - BOTH USE THE
000550*         FULL 4 DIGIT YEAR ALREADY. NO CODE CHANGE REQUIRED.
000560*    01/06/99  TRJ   REQ 7220 - CENTURY ROLLOVER TEST RUN SIGNED
000570*         OFF BY OPERATIONS. ENTRY ADDED PER THE Y2K PROJECT
000580*         OFFICE CLOSEOUT CHECKLIST.
000590*    06/30/99  TRJ   REQ 7224 - CONFIG FEED FROM RESERVATIONS
000600*         NOW ARRIVES WITH 4 DIGIT YEARS INSTEAD OF 2 - CHECKED
000610*         CFG-START-DATE/CFG-END-DATE WIDTHS, ALREADY X(10) SO
000620*         NO LAYOUT CHANGE NEEDED. LOGGED FOR THE RECORD.
000630*    02/11/00  BKO   REQ 7455 - OPERATIONS REPORTED A HANDFUL OF
000640*         CONFIG LINES SILENTLY DROPPED WITH NO WAY TO TELL WHY
000650*         FROM THE JOB LOG. ADDED THE UPSI-0 TEST MODE SWITCH
000660*         AND THE SKIP-REASON DISPLAY IN 100-LOAD-CATALOG.
000670*    04/02/01  BKO   REQ 7710 - TRAILING JOB TOTALS LINE ADDED TO
000680*         THE DEAL RESULT FILE (900-WRITE-JOB-TOTALS) SO
000690*         OPERATIONS CAN EYEBALL THE RUN WITHOUT PULLING THE JOB
000700*         LOG.
000710*    09/15/03  PNK   S-220 COMPLIANCE SWEEP - PULLED WS-HOTEL-
000720*         SUB, WS-DEAL-SUB AND WS-SEARCH-SUB OUT OF WS-COUNTERS
000730*         INTO STANDALONE 77-LEVELS, SAME AS DEALCALC.  REWORKED
000740*         100-LOAD-CATALOG FROM THE CASCADING IF LINE-IS-VALID
000750*         CHAIN TO A GO TO 100-SKIP-LINE STYLE, LIKE CALCCOST.
000760*         NO VALIDATION RULE CHANGED - SEE COMMENTS IN PLACE.
000770*    09/22/03  PNK   REQ 8210 - AUDIT FOLLOW-UP TO THE S-220
000780*         SWEEP ABOVE FOUND TWO GAPS LEFT BY THE 09/15/03 PASS.
000790*         (1) 167-CHECK-DATE-FORMAT ONLY RANGE CHECKED MONTH AND
000800*         DAY, SO 02-30 AND 04-31 PASSED AS VALID DATES - ADDED
000810*         167A/167B TO CHECK THE ACTUAL DAYS IN THE MONTH,
000820*         INCLUDING THE LEAP YEAR RULE FOR FEBRUARY.  (2) THE
000830*         RATE PASS NEVER VALIDATED LR-CHECKIN-DATE OR LR-STAY-
000840*         LENGTH BEFORE HANDING THEM TO DEALCALC - A BLANK OR
000850*         NON-NUMERIC LOOKUP REQUEST WENT STRAIGHT INTO A
000860*         NUMERIC COMPUTE THERE.  ADDED 215-VALIDATE-LOOKUP-
000870*         REQUEST SO 200-RATE-ALL-REQUESTS REJECTS A BAD REQUEST
000880*         AND WRITES A "NO DEAL AVAILABLE" RESULT LINE FOR IT
000890*         INSTEAD OF CALLING DEALCALC AT ALL.
000900*****************************************************************
000910*    FILES USED
000920*    ----------
000930*    DEALCFG  - DEAL CONFIG FILE, INPUT, LINE SEQUENTIAL.  ONE
000940*               COMMA DELIMITED LINE PER HOTEL/DEAL COMBINATION,
000950*               REFRESHED NIGHTLY BY THE RESERVATIONS DESK FEED.
000960*    LOOKREQ  - LOOKUP REQUEST FILE, INPUT, LINE SEQUENTIAL.  ONE
000970*               ROOM QUOTE REQUEST PER LINE.
000980*    DEALRPT  - DEAL RESULT FILE, OUTPUT, LINE SEQUENTIAL.  ONE
000990*               PRICED RESULT LINE PER LOOKUP REQUEST, SAME
001000*               ORDER AS LOOKREQ, PLUS A TRAILING JOB TOTALS
001010*               LINE (REQ 7710).
001020*
001030*    CALLS DEALCALC (SEE DEALFND-DEALCALC.CBL) ONCE PER LOOKUP
001040*    REQUEST TO DO THE ACTUAL PRICE COMPARISON - THIS PROGRAM
001050*    OWNS THE FILES AND THE CATALOG BUILD, DEALCALC OWNS THE
001060*    PRICING ARITHMETIC.  NEITHER PROGRAM DUPLICATES THE OTHERS
001070*    WORK - SEE DEALCALC'S OWN HEADER FOR ITS SIDE OF THIS.
001080*****************************************************************
001090
001100  ENVIRONMENT DIVISION.
001110  CONFIGURATION SECTION.
001120  SOURCE-COMPUTER.   IBM-370.
001130  OBJECT-COMPUTER.   IBM-370.
001140  SPECIAL-NAMES.
001150      C01 IS TOP-OF-FORM
001160      UPSI-0 ON STATUS IS WS-TEST-MODE-SWITCH.
001170  INPUT-OUTPUT SECTION.
001180  FILE-CONTROL.
001190*UPSI-0 (SET AT THE JCL EXEC CARD) TURNS ON WS-TEST-MODE-SWITCH
001200*SO OPERATIONS CAN GET THE SKIP-REASON DISPLAYS WITHOUT A CODE
001210*CHANGE - SEE 100-LOAD-CATALOG BELOW.
001220*ALL THREE FILES ARE LINE SEQUENTIAL - THE FEED FROM
001230*RESERVATIONS AND THE LOOKUP REQUESTS FROM THE DOWNSTREAM
001240*RATING JOB BOTH ARRIVE AS PLAIN TEXT, AND THE RESULT FILE IS
001250*READ BY A REPORT WRITER PACKAGE THAT ALSO WANTS PLAIN TEXT.
001260      SELECT DEAL-CONFIG-FILE   ASSIGN TO DEALCFG
001270             ORGANIZATION IS LINE SEQUENTIAL
001280             FILE STATUS IS WS-CONFIG-STATUS.
001290      SELECT LOOKUP-REQUEST-FILE ASSIGN TO LOOKREQ
001300             ORGANIZATION IS LINE SEQUENTIAL
001310             FILE STATUS IS WS-REQUEST-STATUS.
001320      SELECT DEAL-RESULT-FILE   ASSIGN TO DEALRPT
001330             ORGANIZATION IS LINE SEQUENTIAL
001340             FILE STATUS IS WS-RESULT-STATUS.
001350
001360  DATA DIVISION.
001370  FILE SECTION.
001380*INCOMING DEAL CONFIG LINE - UNSTRUNG IN 120-SPLIT-CONFIG-LINE.
001390  FD  DEAL-CONFIG-FILE
001400      LABEL RECORDS ARE STANDARD.
001410  01  DC-CONFIG-LINE                   PIC X(160).
001420
001430*ONE ROOM QUOTE REQUEST PER RECORD.
001440  FD  LOOKUP-REQUEST-FILE
001450      LABEL RECORDS ARE STANDARD.
001460      COPY DEALFND-LOOKREQ.
001470
001480*ONE PRICED RESULT LINE PER REQUEST, SAME ORDER AS READ.
001490  FD  DEAL-RESULT-FILE
001500      LABEL RECORDS ARE STANDARD.
001510      COPY DEALFND-DEALRES.
001520
001530  WORKING-STORAGE SECTION.
001540
001550*TABLE SUBSCRIPTS PULLED OUT TO STANDALONE 77-LEVELS PER SHOP
001560*STANDARD S-220 (PNK, 09/15/03).  THESE ARE SCRATCH POINTERS
001570*USED ACROSS SEVERAL PARAGRAPHS, NOT FIELDS OF ANY ONE RECORD,
001580*SO THEY DO NOT BELONG GROUPED UNDER A 01 THE WAY THE JOB
001590*COUNTERS BELOW DO.
001600  77  WS-HOTEL-SUB              PIC S9(4) COMP VALUE ZERO.
001610  77  WS-DEAL-SUB               PIC S9(4) COMP VALUE ZERO.
001620  77  WS-SEARCH-SUB             PIC S9(4) COMP VALUE ZERO.
001630
001640*CFGLINE HOLDS THE RAW UNSTRUNG FIELDS AND THEIR TRIMMED/
001650*VALIDATED COUNTERPARTS - SEE THE COPYBOOK ITSELF FOR THE
001660*FULL FIELD LIST. SHARED WITH NO OTHER PROGRAM, IT EXISTS AS A
001670*SEPARATE COPYBOOK ONLY SO THE FIELD LIST IS NOT BURIED IN THE
001680*MIDDLE OF THIS WORKING-STORAGE SECTION.
001690  COPY DEALFND-CFGLINE.
001700*HOTELCPY HOLDS THE IN-MEMORY HOTEL/DEAL CATALOG (HOTEL-TABLE)
001710*BUILT BY THE LOAD PASS BELOW AND READ BY DEALCALC ON EVERY
001720*CALL - THIS IS THE ONE PIECE OF WORKING-STORAGE THAT CROSSES
001730*THE CALL BOUNDARY, WHICH IS WHY IT LIVES IN ITS OWN COPYBOOK
001740*RATHER THAN BEING DECLARED LOCALLY IN EITHER PROGRAM.
001750  COPY DEALFND-HOTELCPY.
001760
001770*STANDARD 2-BYTE FILE STATUS FIELDS, ONE PER SELECT - CHECKED
001780*ONLY AT OPEN TIME IN THIS PROGRAM, SINCE A LINE SEQUENTIAL
001790*READ/WRITE ERROR ON THIS SHOP MAINFRAME IS VANISHINGLY RARE
001800*ONCE THE OPEN HAS SUCCEEDED.
001810  01  WS-FILE-STATUS-FIELDS.
001820      05  WS-CONFIG-STATUS          PIC X(2) VALUE '00'.
001830      05  WS-REQUEST-STATUS         PIC X(2) VALUE '00'.
001840      05  WS-RESULT-STATUS          PIC X(2) VALUE '00'.
001850      05  FILLER                    PIC X(02).
001860
001870*ONE BYTE SWITCHES WITH 88-LEVEL CONDITION NAMES THROUGHOUT -
001880*THE PARAGRAPHS TEST LINE-IS-VALID/LINE-IS-INVALID ETC, NEVER
001890*THE RAW 'Y'/'N' VALUE DIRECTLY, SO A FUTURE CHANGE TO A THIRD
001900*STATE (IF ONE IS EVER NEEDED) ONLY TOUCHES THIS GROUP.
001910  01  WS-SWITCHES.
001920      05  WS-CONFIG-EOF-SW          PIC X VALUE 'N'.
001930          88  CONFIG-EOF                  VALUE 'Y'.
001940      05  WS-REQUEST-EOF-SW         PIC X VALUE 'N'.
001950          88  REQUEST-EOF                 VALUE 'Y'.
001960      05  WS-LINE-VALID-SW          PIC X VALUE 'Y'.
001970          88  LINE-IS-VALID               VALUE 'Y'.
001980          88  LINE-IS-INVALID             VALUE 'N'.
001990      05  WS-HOTEL-FOUND-SW         PIC X VALUE 'N'.
002000          88  HOTEL-ALREADY-ON-FILE       VALUE 'Y'.
002010      05  WS-NUM-VALID-SW           PIC X VALUE 'Y'.
002020          88  NUM-IS-VALID                VALUE 'Y'.
002030          88  NUM-IS-INVALID              VALUE 'N'.
002040      05  WS-DATE-VALID-SW          PIC X VALUE 'Y'.
002050          88  DATE-IS-VALID               VALUE 'Y'.
002060          88  DATE-IS-INVALID             VALUE 'N'.
002070*REQ 8210 (PNK) - RATE-PASS COUNTERPART TO WS-LINE-VALID-SW,
002080*SET BY 215-VALIDATE-LOOKUP-REQUEST FOR ONE LOOKUP REQUEST.
002090      05  WS-REQUEST-VALID-SW       PIC X VALUE 'Y'.
002100          88  REQUEST-IS-VALID            VALUE 'Y'.
002110          88  REQUEST-IS-INVALID          VALUE 'N'.
002120*SET FROM UPSI-0 VIA SPECIAL-NAMES ABOVE (REQ 7455, BKO) -
002130*OPERATIONS FLIPS THE UPSI BYTE ON THE EXEC CARD WHEN THEY
002140*WANT TO SEE WHY LINES ARE BEING SKIPPED, THEN FLIPS IT BACK.
002150      05  WS-TEST-MODE-SWITCH       PIC X VALUE 'N'.
002160          88  TEST-MODE-IS-ON             VALUE 'Y'.
002170      05  FILLER                    PIC X(02).
002180
002190*JOB COUNTERS - ALL COMP PER SHOP STANDARD S-220.  THE TABLE
002200*SUBSCRIPTS THAT USED TO LIVE HERE MOVED UP TO THE 77-LEVELS
002210*ABOVE (PNK, 09/15/03) - THIS GROUP NOW HOLDS ONLY RUN-WIDE
002220*COUNTS THAT ARE GENUINELY ONE RECORD WORTH OF RELATED FIELDS.
002230  01  WS-COUNTERS.
002240      05  WS-CONFIG-LINES-READ      PIC S9(7) COMP VALUE ZERO.
002250      05  WS-CONFIG-LINES-SKIPPED   PIC S9(7) COMP VALUE ZERO.
002260      05  WS-REQUESTS-READ          PIC S9(7) COMP VALUE ZERO.
002270      05  WS-REQUESTS-WRITTEN       PIC S9(7) COMP VALUE ZERO.
002280*REQ 8210 (PNK) - REJECTED LOOKUP REQUESTS, COUNTERPART TO
002290*WS-CONFIG-LINES-SKIPPED ON THE LOAD PASS.
002300      05  WS-REQUESTS-REJECTED      PIC S9(7) COMP VALUE ZERO.
002310      05  FILLER                    PIC X(02).
002320
002330*EDITED (ZERO SUPPRESSED) COPIES OF THE COUNTERS THAT GO OUT
002340*ON THE TRAILING JOB TOTALS LINE - SEE 900-WRITE-JOB-TOTALS.
002350  01  WS-EDITED-TOTALS.
002360      05  WS-REQUESTS-WRITTEN-ED    PIC ZZZZZZ9.
002370      05  WS-CONFIG-LINES-SKIPPED-ED PIC ZZZZZZ9.
002380      05  WS-REQUESTS-REJECTED-ED   PIC ZZZZZZ9.
002390      05  FILLER                    PIC X(02).
002400
002410*CARRIED OVER FROM THE OLD TSO FOREGROUND VERSION WHICH BUILT
002420*ITS DISPLAY LINE HERE BEFORE PRINTING IT - THE BATCH VERSION
002430*WRITES DIRECTLY TO DR-DEAL-RESULT-REC INSTEAD (SEE 900) BUT
002440*THIS FIELD IS LEFT DECLARED RATHER THAN RIPPED OUT, IN CASE A
002450*FUTURE OPERATOR-FACING SUMMARY DISPLAY IS EVER ADDED BACK.
002460  01  WS-JOB-TOTAL-LINE               PIC X(80).
002470*SET FRESH AT THE TOP OF EVERY 100-LOAD-CATALOG CALL SO A
002480*REJECTED LINE ALWAYS CARRIES THE REASON FOR THAT LINE, NEVER A
002490*STALE REASON LEFT OVER FROM AN EARLIER REJECT.
002500  01  WS-SKIP-REASON                  PIC X(40) VALUE SPACES.
002510*REQ 8210 (PNK) - SAME IDEA AS WS-SKIP-REASON ABOVE, BUT FOR
002520*THE RATE PASS.  SET FRESH AT THE TOP OF EVERY CALL TO 215-
002530*VALIDATE-LOOKUP-REQUEST.
002540  01  WS-REQUEST-SKIP-REASON          PIC X(40) VALUE SPACES.
002550
002560*GENERIC FIELD TRIM WORK AREA - USED BY 170-TRIM-FIELD FOR ALL
002570*SEVEN CONFIG FIELDS, ONE AT A TIME.  THE FIRST/LAST POSITION
002580*AND SUBSCRIPT FIELDS ARE SCRATCH FOR THAT ONE PARAGRAPH ONLY
002590*AND ARE NOT MEANINGFUL OUTSIDE OF IT.
002600  01  WS-TRIM-WORK.
002610      05  WS-TRIM-SOURCE            PIC X(80).
002620      05  WS-TRIM-RESULT            PIC X(80) VALUE SPACES.
002630      05  WS-TRIM-FIRST-POS         PIC S9(4) COMP VALUE ZERO.
002640      05  WS-TRIM-LAST-POS          PIC S9(4) COMP VALUE ZERO.
002650      05  WS-TRIM-SUB               PIC S9(4) COMP VALUE ZERO.
002660      05  FILLER                    PIC X(02).
002670
002680*GENERIC SIGNED INTEGER PARSE WORK AREA - USED BY 166-PARSE-
002690*SIGNED-INTEGER FOR BOTH THE NIGHTLY RATE AND THE DEAL VALUE.
002700*WS-NUM-UNSIGNED HOLDS THE DIGITS-ONLY PORTION BEFORE THE SIGN
002710*IS APPLIED BACK IN 166 - THIS IS WHY IT IS UNSIGNED AND
002720*WS-NUM-VALUE IS SIGNED.
002730  01  WS-NUM-PARSE-WORK.
002740      05  WS-NUM-TEXT               PIC X(10).
002750      05  WS-NUM-VALUE              PIC S9(7) VALUE ZERO.
002760      05  WS-NUM-UNSIGNED           PIC 9(7) VALUE ZERO.
002770      05  WS-NUM-SIGN               PIC S9(1) COMP VALUE +1.
002780      05  WS-NUM-START              PIC S9(4) COMP VALUE 1.
002790      05  WS-NUM-TOTAL-LEN          PIC S9(4) COMP VALUE ZERO.
002800      05  WS-NUM-DIGIT-LEN          PIC S9(4) COMP VALUE ZERO.
002810      05  WS-NUM-SUB                PIC S9(4) COMP VALUE ZERO.
002820      05  FILLER                    PIC X(02).
002830
002840*GENERIC DATE FORMAT CHECK WORK AREA - USED BY 167-CHECK-DATE-
002850*FORMAT FOR BOTH THE START DATE AND THE END DATE.  THIS IS THE
002860*PROGRAM'S THIRD REDEFINES - SEE Y2K NOTE IN THE CHANGE LOG.
002870  01  WS-DATE-TEXT                   PIC X(10).
002880  01  WS-DATE-TEXT-PARTS REDEFINES WS-DATE-TEXT.
002890      05  WS-DATE-YYYY              PIC 9(4).
002900      05  FILLER                    PIC X.
002910      05  WS-DATE-MM                PIC 9(2).
002920      05  FILLER                    PIC X.
002930      05  WS-DATE-DD                PIC 9(2).
002940
002950*REQ 8210 (PNK) - CALENDAR-DAY CHECK WORK FOR 167A/167B.  THE
002960*DIVIDE REMAINDERS ARE SCRATCH, NOT KEPT PAST ONE CALL - ONLY
002970*WS-LEAP-YEAR-SW AND WS-DATE-DAYS-IN-MONTH ARE READ BY 167A.
002980  01  WS-CALENDAR-CHECK-WORK.
002990      05  WS-LEAP-YEAR-SW           PIC X VALUE 'N'.
003000          88  YEAR-IS-LEAP                VALUE 'Y'.
003010          88  YEAR-IS-NOT-LEAP            VALUE 'N'.
003020      05  WS-LEAP-QUOT       PIC S9(7) COMP VALUE ZERO.
003030      05  WS-LEAP-REM-4             PIC S9(4) COMP VALUE ZERO.
003040      05  WS-LEAP-REM-100           PIC S9(4) COMP VALUE ZERO.
003050      05  WS-LEAP-REM-400           PIC S9(4) COMP VALUE ZERO.
003060      05  WS-DATE-DAYS-IN-MONTH     PIC 9(2) VALUE ZERO.
003070      05  FILLER                    PIC X(04).
003080
003090*STAGED DEAL TYPE RESULT FROM 180-MAP-DEAL-TYPE - COPIED INTO THE
003100*HOTEL-TABLE BY 195-ADD-DEAL-TO-HOTEL.
003110  01  WS-STAGED-DEAL-TYPE.
003120      05  WS-NEW-DEAL-TYPE-CD       PIC X(2) VALUE SPACES.
003130      05  WS-NEW-MIN-STAY-NIGHTS    PIC S9(4) COMP VALUE ZERO.
003140      05  FILLER                    PIC X(06).
003150  PROCEDURE DIVISION.
003160
003170*---------------------------------------------------------------
003180*PROCESSING NOTES
003190*---------------------------------------------------------------
003200*THREE PASSES, IN ORDER, NEVER INTERLEAVED:
003210*
003220*  1. LOAD - READ DEAL-CONFIG-FILE TO END OF FILE, VALIDATING
003230*     AND BUILDING HOTEL-TABLE.  A REJECTED LINE IS COUNTED
003240*     AND, IN TEST MODE, DISPLAYED, BUT NEVER STOPS THE RUN.
003250*  2. RATE - READ LOOKUP-REQUEST-FILE TO END OF FILE, VALIDATING
003260*     EACH REQUEST (REQ 8210) BEFORE CALLING DEALCALC, AND
003270*     WRITING ONE RESULT LINE PER REQUEST IN THE SAME ORDER
003280*     THEY WERE READ.  A REJECTED REQUEST IS COUNTED AND WRITES
003290*     A "NO DEAL AVAILABLE" LINE INSTEAD OF CALLING DEALCALC.
003300*  3. TOTALS - ONE TRAILING SUMMARY LINE (REQ 7710), THEN
003310*     CLOSE.
003320*
003330*NEITHER PASS EVER GOES BACK TO REREAD A FILE ALREADY AT END -
003340*THIS IS A ONE-SHOT BATCH JOB, NOT A RESTARTABLE ONE. A
003350*FAILED RUN IS RESUBMITTED FROM THE TOP BY OPERATIONS, NOT
003360*CHECKPOINTED AND RESTARTED MID-FILE.
003370*---------------------------------------------------------------
003380
003390*---------------------------------------------------------------
003400*000-MAIN-CONTROL - OPEN, LOAD CATALOG, RATE REQUESTS, CLOSE.
003410*---------------------------------------------------------------
003420  000-MAIN-CONTROL.
003430*THREE CLEAN PASSES - LOAD THE WHOLE CATALOG FIRST, THEN RATE
003440*EVERY REQUEST AGAINST THE FINISHED CATALOG.  THE TWO PASSES
003450*NEVER INTERLEAVE, WHICH IS WHY A CONFIG LINE APPEARING AFTER
003460*A LOOKUP REQUEST IN JCL SORT ORDER STILL APPLIES TO IT.
003470      PERFORM 010-OPEN-FILES THRU 010-EXIT.
003480*PRIME THE READ BEFORE THE LOAD LOOP TESTS CONFIG-EOF, SAME
003490*PATTERN SAM1 USES FOR ITS OWN MASTER FILE LOOP.
003500      PERFORM 110-READ-CONFIG-LINE THRU 110-EXIT.
003510      PERFORM 100-LOAD-CATALOG THRU 100-EXIT
003520          UNTIL CONFIG-EOF.
003530      PERFORM 210-READ-LOOKUP-REQUEST THRU 210-EXIT.
003540      PERFORM 200-RATE-ALL-REQUESTS THRU 200-EXIT
003550          UNTIL REQUEST-EOF.
003560      PERFORM 900-WRITE-JOB-TOTALS THRU 900-EXIT.
003570      PERFORM 800-CLOSE-FILES THRU 800-EXIT.
003580      STOP RUN.
003590  000-EXIT.
003600      EXIT.
003610
003620*---------------------------------------------------------------
003630*010-OPEN-FILES - OPEN ALL THREE FILES, ABEND ON BAD STATUS.
003640*---------------------------------------------------------------
003650*A BAD OPEN STATUS HERE MEANS JCL OR DATASET TROUBLE, NOT BAD
003660*DATA - THERE IS NOTHING THE PROGRAM CAN DO BUT TELL THE
003670*OPERATOR AND STOP, SAME AS THE ORIGINAL TSO VERSION DID WITH
003680*A DISPLAY AND A HALT.
003690  010-OPEN-FILES.
003700*DEAL-CONFIG-FILE OPENS FIRST - IT HAS TO BE FULLY LOADED
003710*BEFORE ANYTHING IS READ OFF LOOKUP-REQUEST-FILE, SO THERE IS
003720*NO POINT OPENING THE OTHER TWO IF THIS ONE FAILS.
003730      OPEN INPUT DEAL-CONFIG-FILE.
003740      IF WS-CONFIG-STATUS NOT = '00'
003750          DISPLAY 'HOTELRAT - ERROR OPENING DEAL CONFIG FILE, '
003760              'STATUS ' WS-CONFIG-STATUS
003770          MOVE 16 TO RETURN-CODE
003780          STOP RUN
003790      END-IF.
003800      OPEN INPUT LOOKUP-REQUEST-FILE.
003810      IF WS-REQUEST-STATUS NOT = '00'
003820          DISPLAY 'HOTELRAT - ERROR OPENING LOOKUP REQ FILE, '
003830              'STATUS ' WS-REQUEST-STATUS
003840          MOVE 16 TO RETURN-CODE
003850          STOP RUN
003860      END-IF.
003870      OPEN OUTPUT DEAL-RESULT-FILE.
003880      IF WS-RESULT-STATUS NOT = '00'
003890          DISPLAY 'HOTELRAT - ERROR OPENING DEAL RESULT FILE, '
003900              'STATUS ' WS-RESULT-STATUS
003910          MOVE 16 TO RETURN-CODE
003920          STOP RUN
003930      END-IF.
003940  010-EXIT.
003950      EXIT.
003960
003970*---------------------------------------------------------------
003980*100-LOAD-CATALOG - VALIDATE ONE CONFIG LINE, ADD TO TABLE.
003990*---------------------------------------------------------------
004000*PNK 09/15/03 - REWORKED FROM THE OLD CASCADING IF LINE-IS-
004010*VALID CHAIN TO THE GO TO 100-SKIP-LINE STYLE CALCCOST USES,
004020*PER THE SHOP CODING STANDARDS REVIEW.  EACH VALIDATION STEP
004030*BAILS OUT TO THE SAME SKIP PARAGRAPH THE MOMENT THE LINE GOES
004040*BAD, INSTEAD OF LEAVING A STACK OF SKIPPED PERFORMS BEHIND IT.
004050  100-LOAD-CATALOG.
004060      SET LINE-IS-VALID TO TRUE.
004070      ADD 1 TO WS-CONFIG-LINES-READ.
004080      MOVE SPACES TO WS-SKIP-REASON.
004090*FIRST SPLIT THE 7 COMMA FIELDS OFF THE RAW LINE.  A FIELD
004100*COUNT MISMATCH IS CAUGHT INSIDE 120 ITSELF.
004110      PERFORM 120-SPLIT-CONFIG-LINE THRU 120-EXIT.
004120      IF LINE-IS-INVALID
004130          GO TO 100-SKIP-LINE.
004140*TRIM BEFORE TESTING FOR BLANKS - AN ALL-SPACE FIELD WITH
004150*TRAILING COMMAS WOULD OTHERWISE LOOK NON-BLANK TO 150 BELOW.
004160      PERFORM 140-TRIM-ALL-FIELDS THRU 140-EXIT.
004170      IF LINE-IS-INVALID
004180          GO TO 100-SKIP-LINE.
004190      PERFORM 150-VALIDATE-BLANK-FIELDS THRU 150-EXIT.
004200      IF LINE-IS-INVALID
004210          GO TO 100-SKIP-LINE.
004220*NUMERIC FIELDS NEXT - REQ 6700 TIGHTENED THIS STEP, SEE THE
004230*CHANGE LOG. A FIELD THAT FAILS TO PARSE NEVER REACHES THE
004240*HOTEL-TABLE AS A SILENT ZERO.
004250      PERFORM 160-VALIDATE-NUMERIC-FIELDS THRU 160-EXIT.
004260      IF LINE-IS-INVALID
004270          GO TO 100-SKIP-LINE.
004280      PERFORM 165-VALIDATE-DATE-FIELDS THRU 165-EXIT.
004290      IF LINE-IS-INVALID
004300          GO TO 100-SKIP-LINE.
004310*DEAL TYPE TOKEN MUST MAP TO A HOUSE CODE BEFORE WE EVER TOUCH
004320*THE HOTEL TABLE - AN UNRECOGNISED TOKEN IS REJECTED HERE, NOT
004330*LEFT TO FAIL LATER IN DEALCALC.
004340      PERFORM 180-MAP-DEAL-TYPE THRU 180-EXIT.
004350      IF LINE-IS-INVALID
004360          GO TO 100-SKIP-LINE.
004370      PERFORM 190-FIND-OR-CREATE-HOTEL THRU 190-EXIT.
004380      IF LINE-IS-INVALID
004390          GO TO 100-SKIP-LINE.
004400*LAST STEP - APPEND THE DEAL TO WHICHEVER HOTEL ENTRY 190 JUST
004410*FOUND OR CREATED.  IF THIS HOTELS DEAL TABLE IS FULL, 195
004420*REJECTS THE LINE TOO, SAME RULE AS THE HOTEL TABLE ITSELF.
004430      PERFORM 195-ADD-DEAL-TO-HOTEL THRU 195-EXIT.
004440      IF LINE-IS-INVALID
004450          GO TO 100-SKIP-LINE.
004460      GO TO 100-READ-NEXT.
004470*GOT HERE VIA A GO TO ABOVE - SOME VALIDATION STEP REJECTED
004480*THE LINE.  COUNT IT AND, IN TEST MODE ONLY, SAY WHY.
004490  100-SKIP-LINE.
004500      ADD 1 TO WS-CONFIG-LINES-SKIPPED.
004510      IF TEST-MODE-IS-ON
004520          DISPLAY 'HOTELRAT - SKIPPING CONFIG LINE '
004530              WS-CONFIG-LINES-READ ' - ' WS-SKIP-REASON
004540      END-IF.
004550  100-READ-NEXT.
004560      PERFORM 110-READ-CONFIG-LINE THRU 110-EXIT.
004570  100-EXIT.
004580      EXIT.
004590
004600*---------------------------------------------------------------
004610*110-READ-CONFIG-LINE - NEXT LINE OFF THE DEAL CONFIG FILE.
004620*---------------------------------------------------------------
004630*CALLED BOTH TO PRIME THE LOOP IN 000-MAIN-CONTROL AND AGAIN
004640*AT THE BOTTOM OF EVERY PASS THROUGH 100-LOAD-CATALOG - THE
004650*SAME "READ-AHEAD" PATTERN SAM1 USES FOR ITS OWN MASTER FILE.
004660  110-READ-CONFIG-LINE.
004670      READ DEAL-CONFIG-FILE
004680          AT END
004690              SET CONFIG-EOF TO TRUE
004700      END-READ.
004710  110-EXIT.
004720      EXIT.
004730
004740*---------------------------------------------------------------
004750*120-SPLIT-CONFIG-LINE - UNSTRING THE 7 COMMA DELIMITED FIELDS.
004760*---------------------------------------------------------------
004770*TALLYING IN CFG-TOKEN-COUNT CATCHES BOTH TOO FEW AND TOO MANY
004780*FIELDS - FEWER THAN 7 LEAVES THE LAST RAW FIELDS BLANK AND
004790*TOKEN COUNT SHORT OF 7; MORE THAN 7 TRIPS THE OVERFLOW CLAUSE
004800*BECAUSE THE INTO LIST ONLY HAS 7 RECEIVING FIELDS.
004810  120-SPLIT-CONFIG-LINE.
004820      MOVE ZERO TO CFG-TOKEN-COUNT.
004830*CLEAR ALL 7 RAW FIELDS FIRST - A SHORT LINE (FEWER THAN 7
004840*COMMAS) OTHERWISE LEAVES WHATEVER GARBAGE WAS SITTING IN THE
004850*WORKING-STORAGE FIELD FROM THE PREVIOUS CONFIG LINE.
004860      MOVE SPACES TO CFG-HOTEL-NAME-RAW CFG-NIGHTLY-RATE-RAW
004870                     CFG-PROMO-TEXT-RAW CFG-DEAL-VALUE-RAW
004880                     CFG-DEAL-TYPE-RAW CFG-START-DATE-RAW
004890                     CFG-END-DATE-RAW.
004900*SEVEN FIELDS, FIXED ORDER - HOTEL NAME, NIGHTLY RATE, PROMO
004910*TEXT, DEAL VALUE, DEAL TYPE TOKEN, START DATE, END DATE.  THE
004920*CONFIG FILE LAYOUT IS POSITIONAL BY COMMA, NOT KEYED, SO A
004930*FEED WITH THE COLUMNS OUT OF ORDER WILL PARSE CLEANLY BUT
004940*LOAD GARBAGE - THERE IS NO WAY FOR THIS PARAGRAPH TO CATCH
004950*THAT, IT IS A FEED-FORMAT CONTRACT WITH RESERVATIONS.
004960      UNSTRING DC-CONFIG-LINE DELIMITED BY ','
004970          INTO CFG-HOTEL-NAME-RAW
004980               CFG-NIGHTLY-RATE-RAW
004990               CFG-PROMO-TEXT-RAW
005000               CFG-DEAL-VALUE-RAW
005010               CFG-DEAL-TYPE-RAW
005020               CFG-START-DATE-RAW
005030               CFG-END-DATE-RAW
005040          TALLYING IN CFG-TOKEN-COUNT
005050          ON OVERFLOW
005060              SET LINE-IS-INVALID TO TRUE
005070              MOVE 'MORE THAN 7 FIELDS ON CONFIG LINE'
005080                  TO WS-SKIP-REASON
005090      END-UNSTRING.
005100      IF LINE-IS-VALID AND CFG-TOKEN-COUNT NOT = 7
005110          SET LINE-IS-INVALID TO TRUE
005120          MOVE 'CONFIG LINE DOES NOT HAVE 7 FIELDS'
005130              TO WS-SKIP-REASON
005140      END-IF.
005150  120-EXIT.
005160      EXIT.
005170
005180*---------------------------------------------------------------
005190*140-TRIM-ALL-FIELDS - TRIM EACH RAW FIELD VIA 170-TRIM-FIELD.
005200*---------------------------------------------------------------
005210*SEVEN CALLS TO THE SAME GENERIC TRIM PARAGRAPH, ONE PER RAW
005220*FIELD - SLOWER THAN AN INLINE FUNCTION CALL WOULD BE BUT THIS
005230*COMPILER HAS NO TRIM INTRINSIC, SAME REASON 166 AND 167 ARE
005240*HAND WRITTEN BELOW.
005250  140-TRIM-ALL-FIELDS.
005260*HOTEL NAME - UP TO 40 BYTES, THE WIDEST OF THE SEVEN FIELDS.
005270      MOVE CFG-HOTEL-NAME-RAW TO WS-TRIM-SOURCE.
005280      PERFORM 170-TRIM-FIELD THRU 170-EXIT.
005290      MOVE WS-TRIM-RESULT(1:40) TO CFG-HOTEL-NAME.
005300*NIGHTLY RATE - STILL TEXT HERE, PARSED TO NUMERIC IN 160.
005310      MOVE CFG-NIGHTLY-RATE-RAW TO WS-TRIM-SOURCE.
005320      PERFORM 170-TRIM-FIELD THRU 170-EXIT.
005330      MOVE WS-TRIM-RESULT(1:10) TO CFG-NIGHTLY-RATE-TXT.
005340*PROMO TEXT - FREE FORM, GOES STRAIGHT TO DR-PROMO-TEXT ON THE
005350*RESULT LINE LATER, UNTOUCHED BY ANY OTHER VALIDATION STEP.
005360      MOVE CFG-PROMO-TEXT-RAW TO WS-TRIM-SOURCE.
005370      PERFORM 170-TRIM-FIELD THRU 170-EXIT.
005380      MOVE WS-TRIM-RESULT(1:80) TO CFG-PROMO-TEXT.
005390*DEAL VALUE - TEXT HERE TOO, PARSED IN 160, MAY BE DEFANGED TO
005400*100 LATER IN 180 IF THE DEAL TYPE TURNS OUT TO BE PCT.
005410      MOVE CFG-DEAL-VALUE-RAW TO WS-TRIM-SOURCE.
005420      PERFORM 170-TRIM-FIELD THRU 170-EXIT.
005430      MOVE WS-TRIM-RESULT(1:10) TO CFG-DEAL-VALUE-TXT.
005440*DEAL TYPE TOKEN - MAPPED TO A 2 CHARACTER HOUSE CODE IN 180.
005450      MOVE CFG-DEAL-TYPE-RAW TO WS-TRIM-SOURCE.
005460      PERFORM 170-TRIM-FIELD THRU 170-EXIT.
005470      MOVE WS-TRIM-RESULT(1:12) TO CFG-DEAL-TYPE.
005480*START/END DATE - STILL TEXT, FORMAT CHECKED IN 165.
005490      MOVE CFG-START-DATE-RAW TO WS-TRIM-SOURCE.
005500      PERFORM 170-TRIM-FIELD THRU 170-EXIT.
005510      MOVE WS-TRIM-RESULT(1:10) TO CFG-START-DATE.
005520      MOVE CFG-END-DATE-RAW TO WS-TRIM-SOURCE.
005530      PERFORM 170-TRIM-FIELD THRU 170-EXIT.
005540      MOVE WS-TRIM-RESULT(1:10) TO CFG-END-DATE.
005550  140-EXIT.
005560      EXIT.
005570
005580*---------------------------------------------------------------
005590*150-VALIDATE-BLANK-FIELDS - NONE OF THE 7 MAY BE BLANK.
005600*---------------------------------------------------------------
005610*EACH TEST GUARDS ON LINE-IS-VALID SO THE FIRST BLANK FIELD
005620*FOUND WINS - WS-SKIP-REASON IS NOT OVERWRITTEN BY A SECOND
005630*BLANK FIELD FURTHER DOWN THE LINE.
005640  150-VALIDATE-BLANK-FIELDS.
005650*HOTEL NAME FIRST - IT IS THE KEY 190 SEARCHES THE TABLE ON,
005660*SO A BLANK NAME HERE WOULD OTHERWISE EITHER MATCH A PRIOR
005670*BLANK-NAME ENTRY OR CREATE ONE, NEITHER OF WHICH IS RIGHT.
005680      IF CFG-HOTEL-NAME = SPACES
005690          SET LINE-IS-INVALID TO TRUE
005700          MOVE 'HOTEL NAME IS BLANK' TO WS-SKIP-REASON
005710      END-IF.
005720      IF LINE-IS-VALID AND CFG-NIGHTLY-RATE-TXT = SPACES
005730          SET LINE-IS-INVALID TO TRUE
005740          MOVE 'NIGHTLY RATE IS BLANK' TO WS-SKIP-REASON
005750      END-IF.
005760*PROMO TEXT IS FREE FORM BUT STILL REQUIRED - A ROOM QUOTE
005770*WITH NO PROMO WORDING TO PRINT IS NOT A VALID DEAL LINE.
005780      IF LINE-IS-VALID AND CFG-PROMO-TEXT = SPACES
005790          SET LINE-IS-INVALID TO TRUE
005800          MOVE 'PROMO TEXT IS BLANK' TO WS-SKIP-REASON
005810      END-IF.
005820      IF LINE-IS-VALID AND CFG-DEAL-VALUE-TXT = SPACES
005830          SET LINE-IS-INVALID TO TRUE
005840          MOVE 'DEAL VALUE IS BLANK' TO WS-SKIP-REASON
005850      END-IF.
005860      IF LINE-IS-VALID AND CFG-DEAL-TYPE = SPACES
005870          SET LINE-IS-INVALID TO TRUE
005880          MOVE 'DEAL TYPE IS BLANK' TO WS-SKIP-REASON
005890      END-IF.
005900      IF LINE-IS-VALID AND CFG-START-DATE = SPACES
005910          SET LINE-IS-INVALID TO TRUE
005920          MOVE 'START DATE IS BLANK' TO WS-SKIP-REASON
005930      END-IF.
005940*BOTH DATES MUST BE PRESENT BEFORE 165 EVEN TRIES TO FORMAT
005950*CHECK THEM - AN EMPTY FIELD IS NOT A BAD DATE, IT IS A
005960*MISSING ONE, AND DESERVES ITS OWN SKIP REASON TEXT.
005970      IF LINE-IS-VALID AND CFG-END-DATE = SPACES
005980          SET LINE-IS-INVALID TO TRUE
005990          MOVE 'END DATE IS BLANK' TO WS-SKIP-REASON
006000      END-IF.
006010  150-EXIT.
006020      EXIT.
006030
006040*---------------------------------------------------------------
006050*160-VALIDATE-NUMERIC-FIELDS - RATE AND DEAL VALUE MUST PARSE.
006060*---------------------------------------------------------------
006070*TRJ 05/30/95 - REQ 6700.  NIGHTLY RATE IS ALSO REJECTED IF THE
006080*PARSED SIGN CAME BACK NEGATIVE - A NEGATIVE ROOM RATE IS NOT A
006090*VALID DEAL VALUE LIKE A REBATE IS, IT IS A DATA ERROR.
006100  160-VALIDATE-NUMERIC-FIELDS.
006110*NIGHTLY RATE GOES THROUGH THE SAME GENERIC PARSER AS DEAL
006120*VALUE BELOW, BUT UNLIKE DEAL VALUE IT MAY NOT COME BACK
006130*NEGATIVE - A ROOM CANNOT HAVE A NEGATIVE NIGHTLY RATE, EVEN
006140*THOUGH A DEAL VALUE CAN (A FLAT REBATE IS STORED AS A
006150*POSITIVE DOLLAR AMOUNT TO SUBTRACT, NOT A NEGATIVE ONE, SO
006160*THIS RULE DOES NOT ACTUALLY COME UP TODAY, BUT THE GUARD
006170*STAYS IN CASE A FUTURE DEAL TYPE EVER NEEDS A SIGNED VALUE).
006180      MOVE CFG-NIGHTLY-RATE-TXT TO WS-NUM-TEXT.
006190      PERFORM 166-PARSE-SIGNED-INTEGER THRU 166-EXIT.
006200      IF NUM-IS-INVALID OR WS-NUM-SIGN = -1
006210          SET LINE-IS-INVALID TO TRUE
006220          MOVE 'NIGHTLY RATE IS NOT A VALID INTEGER'
006230              TO WS-SKIP-REASON
006240      ELSE
006250          MOVE WS-NUM-VALUE TO CFG-NIGHTLY-RATE-NUM
006260      END-IF.
006270*DEAL VALUE ONLY PARSED IF THE RATE ABOVE WAS OK - NO POINT
006280*PARSING A SECOND FIELD ON A LINE THAT IS ALREADY GOING TO BE
006290*REJECTED.
006300      IF LINE-IS-VALID
006310          MOVE CFG-DEAL-VALUE-TXT TO WS-NUM-TEXT
006320          PERFORM 166-PARSE-SIGNED-INTEGER THRU 166-EXIT
006330          IF NUM-IS-INVALID
006340              SET LINE-IS-INVALID TO TRUE
006350              MOVE 'DEAL VALUE IS NOT A VALID INTEGER'
006360                  TO WS-SKIP-REASON
006370          ELSE
006380              MOVE WS-NUM-VALUE TO CFG-DEAL-VALUE-NUM
006390          END-IF
006400      END-IF.
006410  160-EXIT.
006420      EXIT.
006430
006440*---------------------------------------------------------------
006450*165-VALIDATE-DATE-FIELDS - START/END MUST BE YYYY-MM-DD.
006460*---------------------------------------------------------------
006470*NOTE THIS PARAGRAPH DOES NOT CHECK START <= END - A DEAL WITH
006480*AN INVERTED RANGE LOADS FINE AND SIMPLY NEVER APPLIES, SEE THE
006490*250-CHECK-DATE-APPLIES COMMENT IN DEALCALC.
006500  165-VALIDATE-DATE-FIELDS.
006510*BOTH DATES CHECKED FOR FORMAT ONLY, NOT FOR START <= END -
006520*SEE THE PARAGRAPH HEADER NOTE ABOVE.  THE WS-DATE-TEXT WORK
006530*AREA IS SHARED BETWEEN THE TWO CALLS, SO THE FIRST DATE MUST
006540*BE FULLY CHECKED AND ITS RESULT ACTED ON BEFORE THE SECOND
006550*DATE OVERWRITES WS-DATE-TEXT.
006560      MOVE CFG-START-DATE TO WS-DATE-TEXT.
006570      PERFORM 167-CHECK-DATE-FORMAT THRU 167-EXIT.
006580      IF DATE-IS-INVALID
006590          SET LINE-IS-INVALID TO TRUE
006600          MOVE 'START DATE IS NOT A VALID YYYY-MM-DD DATE'
006610              TO WS-SKIP-REASON
006620      END-IF.
006630      IF LINE-IS-VALID
006640          MOVE CFG-END-DATE TO WS-DATE-TEXT
006650          PERFORM 167-CHECK-DATE-FORMAT THRU 167-EXIT
006660          IF DATE-IS-INVALID
006670              SET LINE-IS-INVALID TO TRUE
006680              MOVE 'END DATE IS NOT A VALID YYYY-MM-DD DATE'
006690                  TO WS-SKIP-REASON
006700          END-IF
006710      END-IF.
006720  165-EXIT.
006730      EXIT.
006740
006750*---------------------------------------------------------------
006760*166-PARSE-SIGNED-INTEGER - MANUAL TEXT-TO-NUMBER CONVERT.
006770*---------------------------------------------------------------
006780*NO INTRINSIC FUNCTION ON THIS COMPILER DOES THIS, SO WE STRIP
006790*AN OPTIONAL LEADING SIGN, CLASS-TEST WHAT IS LEFT, AND APPLY
006800*THE SIGN BY HAND.  WS-NUM-TEXT IN, WS-NUM-VALUE AND WS-NUM-
006810*VALID-SW OUT.
006820  166-PARSE-SIGNED-INTEGER.
006830*RESET THE SIGN AND START POSITION EVERY CALL - THIS PARAGRAPH
006840*IS REUSED FOR BOTH THE RATE AND THE DEAL VALUE IN THE SAME
006850*CONFIG LINE, SO STALE STATE FROM THE FIRST CALL MUST NOT
006860*LEAK INTO THE SECOND.
006870      MOVE ZERO TO WS-NUM-VALUE.
006880      MOVE ZERO TO WS-NUM-TOTAL-LEN.
006890      SET NUM-IS-VALID TO TRUE.
006900      MOVE +1 TO WS-NUM-SIGN.
006910      MOVE 1 TO WS-NUM-START.
006920*WALK THE TEN BYTE FIELD LOOKING FOR THE LAST NON-BLANK - A
006930*RIGHT-PADDED TEXT FIELD HAS NO OTHER WAY TO KNOW ITS OWN
006940*LENGTH ON THIS COMPILER.
006950      PERFORM 166A-FIND-TEXT-LENGTH THRU 166A-EXIT
006960          VARYING WS-NUM-SUB FROM 1 BY 1
006970          UNTIL WS-NUM-SUB > 10.
006980*LEADING SIGN IS OPTIONAL - AN UNSIGNED FIELD DEFAULTS TO
006990*POSITIVE, A LEADING MINUS FLIPS IT, A LEADING PLUS IS ACCEPTED
007000*BUT DOES NOTHING, SINCE WS-NUM-SIGN ALREADY DEFAULTED TO +1.
007010      IF WS-NUM-TEXT(1:1) = '-'
007020          MOVE -1 TO WS-NUM-SIGN
007030          MOVE 2 TO WS-NUM-START
007040      ELSE
007050          IF WS-NUM-TEXT(1:1) = '+'
007060              MOVE 2 TO WS-NUM-START
007070          END-IF
007080      END-IF.
007090*A SIGN WITH NOTHING AFTER IT (TOTAL LENGTH EQUAL TO THE
007100*DIGIT START POSITION MINUS ONE, I.E. LESS THAN START) IS NOT
007110*A NUMBER - JUST A LONE PLUS OR MINUS SIGN ON THE LINE.
007120      IF WS-NUM-TOTAL-LEN < WS-NUM-START
007130          SET NUM-IS-INVALID TO TRUE
007140      ELSE
007150          COMPUTE WS-NUM-DIGIT-LEN =
007160              WS-NUM-TOTAL-LEN - WS-NUM-START + 1
007170          IF WS-NUM-TEXT(WS-NUM-START:WS-NUM-DIGIT-LEN)
007180                  IS NOT NUMERIC
007190              SET NUM-IS-INVALID TO TRUE
007200          ELSE
007210              MOVE WS-NUM-TEXT(WS-NUM-START:WS-NUM-DIGIT-LEN)
007220                  TO WS-NUM-UNSIGNED
007230              COMPUTE WS-NUM-VALUE =
007240                  WS-NUM-UNSIGNED * WS-NUM-SIGN
007250          END-IF
007260      END-IF.
007270  166-EXIT.
007280      EXIT.
007290*PERFORMED ONCE PER BYTE 1 THRU 10 - EVERY NON-BLANK BYTE
007300*OVERWRITES WS-NUM-TOTAL-LEN WITH ITS OWN POSITION, SO BY THE
007310*TIME THE LOOP ENDS THE FIELD HOLDS THE LAST NON-BLANK BYTE.
007320  166A-FIND-TEXT-LENGTH.
007330      IF WS-NUM-TEXT(WS-NUM-SUB:1) NOT = SPACE
007340          MOVE WS-NUM-SUB TO WS-NUM-TOTAL-LEN
007350      END-IF.
007360  166A-EXIT.
007370      EXIT.
007380
007390*---------------------------------------------------------------
007400*167-CHECK-DATE-FORMAT - FORMAT AND CALENDAR TEST ONE DATE.
007410*---------------------------------------------------------------
007420*WS-DATE-TEXT IN, WS-DATE-VALID-SW OUT.  CHECKS THE TWO DASH
007430*POSITIONS AND THAT YEAR/MONTH/DAY ARE ALL NUMERIC, WITH MONTH
007440*01-12 AND DAY 01-31, THEN HANDS OFF TO 167A BELOW TO CHECK THE
007450*DAY AGAINST THE ACTUAL DAYS IN THAT MONTH/YEAR (REQ 8210, PNK,
007460*09/22/03) - 02-30 AND 04-31 USED TO SLIP THROUGH HERE.
007470  167-CHECK-DATE-FORMAT.
007480*ASSUME GOOD, THEN LOOK FOR A REASON TO FLIP IT - CHEAPER THAN
007490*TESTING EVERY CONDITION TWICE (ONCE TO SET VALID, ONCE TO SET
007500*INVALID), AND MATCHES THE ASSUME-VALID STYLE 100-LOAD-CATALOG
007510*USES AT THE TOP OF EVERY CONFIG LINE.
007520      SET DATE-IS-VALID TO TRUE.
007530      IF WS-DATE-TEXT(5:1) NOT = '-' OR
007540         WS-DATE-TEXT(8:1) NOT = '-'
007550          SET DATE-IS-INVALID TO TRUE
007560      ELSE
007570          IF WS-DATE-YYYY IS NOT NUMERIC OR
007580             WS-DATE-MM IS NOT NUMERIC OR
007590             WS-DATE-DD IS NOT NUMERIC
007600              SET DATE-IS-INVALID TO TRUE
007610          ELSE
007620              IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
007630                  SET DATE-IS-INVALID TO TRUE
007640              END-IF
007650              IF WS-DATE-DD < 1 OR WS-DATE-DD > 31
007660                  SET DATE-IS-INVALID TO TRUE
007670              END-IF
007680*MM AND DD ARE BOTH IN RANGE AT THIS POINT, BUT RANGE ALONE
007690*DOES NOT MAKE A REAL DATE - 167A STILL HAS TO CHECK DD
007700*AGAINST THE MONTH IT ACTUALLY FALLS IN (REQ 8210, PNK).
007710              IF DATE-IS-VALID
007720                  PERFORM 167A-CHECK-CALENDAR-DAY THRU 167A-EXIT
007730              END-IF
007740          END-IF
007750      END-IF.
007760  167-EXIT.
007770      EXIT.
007780
007790*---------------------------------------------------------------
007800*167A-CHECK-CALENDAR-DAY - WS-DATE-DD AGAINST THE REAL DAYS
007810*IN WS-DATE-MM/WS-DATE-YYYY.
007820*---------------------------------------------------------------
007830*ONLY REACHED WHEN MM/DD ARE ALREADY KNOWN IN RANGE - NO NEED
007840*TO RE-GUARD AGAINST AN MM OUTSIDE 1-12 HERE, 167 ALREADY DID
007850*THAT.  FEBRUARY DEFERS TO 167B FOR THE LEAP YEAR RULE.
007860  167A-CHECK-CALENDAR-DAY.
007870      EVALUATE WS-DATE-MM
007880          WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
007890              MOVE 31 TO WS-DATE-DAYS-IN-MONTH
007900          WHEN 4 WHEN 6 WHEN 9 WHEN 11
007910              MOVE 30 TO WS-DATE-DAYS-IN-MONTH
007920          WHEN 2
007930              PERFORM 167B-CHECK-LEAP-YEAR THRU 167B-EXIT
007940              IF YEAR-IS-LEAP
007950                  MOVE 29 TO WS-DATE-DAYS-IN-MONTH
007960              ELSE
007970                  MOVE 28 TO WS-DATE-DAYS-IN-MONTH
007980              END-IF
007990      END-EVALUATE.
008000*A 31ST OF APRIL OR A 30TH OF FEBRUARY FAILS HERE - THIS IS
008010*THE CHECK THAT WAS MISSING BEFORE REQ 8210.
008020      IF WS-DATE-DD > WS-DATE-DAYS-IN-MONTH
008030          SET DATE-IS-INVALID TO TRUE
008040      END-IF.
008050  167A-EXIT.
008060      EXIT.
008070
008080*---------------------------------------------------------------
008090*167B-CHECK-LEAP-YEAR - SET YEAR-IS-LEAP FOR WS-DATE-YYYY.
008100*---------------------------------------------------------------
008110*NO FUNCTION MOD ON THIS COMPILER - DIVIDE ... REMAINDER DOES
008120*THE SAME JOB.  LEAP RULE IS DIV BY 4 AND (NOT DIV BY 100 OR
008130*DIV BY 400), THE USUAL GREGORIAN CALENDAR TEST.
008140  167B-CHECK-LEAP-YEAR.
008150      DIVIDE WS-DATE-YYYY BY 4 GIVING WS-LEAP-QUOT
008160          REMAINDER WS-LEAP-REM-4.
008170      IF WS-LEAP-REM-4 NOT = ZERO
008180          SET YEAR-IS-NOT-LEAP TO TRUE
008190      ELSE
008200          DIVIDE WS-DATE-YYYY BY 100 GIVING WS-LEAP-QUOT
008210              REMAINDER WS-LEAP-REM-100
008220          IF WS-LEAP-REM-100 NOT = ZERO
008230              SET YEAR-IS-LEAP TO TRUE
008240          ELSE
008250              DIVIDE WS-DATE-YYYY BY 400 GIVING WS-LEAP-QUOT
008260                  REMAINDER WS-LEAP-REM-400
008270              IF WS-LEAP-REM-400 = ZERO
008280                  SET YEAR-IS-LEAP TO TRUE
008290              ELSE
008300                  SET YEAR-IS-NOT-LEAP TO TRUE
008310              END-IF
008320          END-IF
008330      END-IF.
008340  167B-EXIT.
008350      EXIT.
008360
008370*---------------------------------------------------------------
008380*170-TRIM-FIELD - STRIP LEADING/TRAILING SPACES, NO FUNCTION.
008390*---------------------------------------------------------------
008400*WS-TRIM-SOURCE IN, WS-TRIM-RESULT OUT, BOTH X(80).  SCANS
008410*FORWARD FOR THE FIRST NON-SPACE AND BACKWARD FOR THE LAST NON-
008420*SPACE, THEN MOVES THAT SLICE LEFT-JUSTIFIED INTO THE RESULT.
008430  170-TRIM-FIELD.
008440*RESULT IS CLEARED TO SPACES UP FRONT SO A SHORTER TRIMMED
008450*FIELD DOES NOT CARRY ANY TRAILING CHARACTERS LEFT OVER FROM
008460*A LONGER FIELD TRIMMED ON A PRIOR CALL TO THIS PARAGRAPH.
008470      MOVE SPACES TO WS-TRIM-RESULT.
008480      MOVE ZERO TO WS-TRIM-FIRST-POS.
008490      MOVE ZERO TO WS-TRIM-LAST-POS.
008500      PERFORM 170A-FIND-FIRST-NONBLANK THRU 170A-EXIT
008510          VARYING WS-TRIM-SUB FROM 1 BY 1
008520          UNTIL WS-TRIM-SUB > 80 OR WS-TRIM-FIRST-POS NOT = ZERO.
008530*AN ALL-BLANK SOURCE LEAVES WS-TRIM-FIRST-POS AT ZERO AND THE
008540*BACKWARD SCAN BELOW NEVER RUNS - THE RESULT STAYS SPACES,
008550*WHICH IS WHAT 150-VALIDATE-BLANK-FIELDS IS LOOKING FOR.
008560      IF WS-TRIM-FIRST-POS NOT = ZERO
008570          PERFORM 170B-FIND-LAST-NONBLANK THRU 170B-EXIT
008580              VARYING WS-TRIM-SUB FROM 80 BY -1
008590              UNTIL WS-TRIM-SUB < 1 OR
008600                  WS-TRIM-LAST-POS NOT = ZERO
008610          MOVE WS-TRIM-SOURCE(WS-TRIM-FIRST-POS:
008620              WS-TRIM-LAST-POS - WS-TRIM-FIRST-POS + 1)
008630              TO WS-TRIM-RESULT
008640      END-IF.
008650  170-EXIT.
008660      EXIT.
008670*SCANS LEFT TO RIGHT - THE UNTIL CLAUSE IN 170 STOPS THE LOOP
008680*THE FIRST TIME WS-TRIM-FIRST-POS IS NO LONGER ZERO, SO ONLY
008690*THE LOWEST NUMBERED NON-BLANK BYTE EVER GETS MOVED IN HERE.
008700  170A-FIND-FIRST-NONBLANK.
008710      IF WS-TRIM-SOURCE(WS-TRIM-SUB:1) NOT = SPACE
008720          MOVE WS-TRIM-SUB TO WS-TRIM-FIRST-POS
008730      END-IF.
008740  170A-EXIT.
008750      EXIT.
008760*MIRROR IMAGE OF 170A, SCANNING RIGHT TO LEFT FROM BYTE 80 -
008770*THE HIGHEST NUMBERED NON-BLANK BYTE IS THE ONE THAT STICKS.
008780  170B-FIND-LAST-NONBLANK.
008790      IF WS-TRIM-SOURCE(WS-TRIM-SUB:1) NOT = SPACE
008800          MOVE WS-TRIM-SUB TO WS-TRIM-LAST-POS
008810      END-IF.
008820  170B-EXIT.
008830      EXIT.
008840
008850*---------------------------------------------------------------
008860*180-MAP-DEAL-TYPE - CONFIG TOKEN TO HOUSE DEAL TYPE CODE.
008870*---------------------------------------------------------------
008880*REQ 6101 - THE PERCENT DEAL VALUE IS "DEFANGED" HERE, AT LOAD
008890*TIME, NOT WHEN THE DEAL IS LATER PRICED.  A VALUE OUTSIDE -100
008900*THRU 0 IS FORCED TO 100 (I.E. NO DISCOUNT) RATHER THAN
008910*REJECTING THE WHOLE CONFIG LINE - DO NOT "FIX" THIS TO ZERO,
008920*FINANCE WANTS THE DEAL TO SURVIVE WITH A HARMLESS VALUE, NOT
008930*DISAPPEAR.
008940  180-MAP-DEAL-TYPE.
008950*TOKEN TEXT COMES STRAIGHT FROM THE CONFIG FILE IN LOWER CASE
008960*BY CONVENTION OF THE SHOP THAT MAINTAINS THE WEEKLY PROMO-
008970*RATE CARD FEED - THIS EVALUATE DELIBERATELY MATCHES THE
008980*LOWER CASE LITERALS RATHER THAN UPPER-CASING THE INPUT, SINCE
008990*AN UNEXPECTED MIXED-CASE TOKEN SHOULD FALL TO WHEN OTHER AND
009000*REJECT THE LINE, NOT SILENTLY MATCH A TYPO.
009010      EVALUATE CFG-DEAL-TYPE
009020          WHEN 'none'
009030              MOVE 'NO' TO WS-NEW-DEAL-TYPE-CD
009040              MOVE 1    TO WS-NEW-MIN-STAY-NIGHTS
009050          WHEN 'rebate'
009060              MOVE 'FR' TO WS-NEW-DEAL-TYPE-CD
009070              MOVE 1    TO WS-NEW-MIN-STAY-NIGHTS
009080          WHEN 'rebate_3plus'
009090              MOVE 'F3' TO WS-NEW-DEAL-TYPE-CD
009100              MOVE 3    TO WS-NEW-MIN-STAY-NIGHTS
009110          WHEN 'pct'
009120              MOVE 'PC' TO WS-NEW-DEAL-TYPE-CD
009130              MOVE 1    TO WS-NEW-MIN-STAY-NIGHTS
009140              IF CFG-DEAL-VALUE-NUM < -100 OR
009150                 CFG-DEAL-VALUE-NUM > 0
009160                  MOVE +100 TO CFG-DEAL-VALUE-NUM
009170              END-IF
009180          WHEN OTHER
009190              SET LINE-IS-INVALID TO TRUE
009200              MOVE 'DEAL TYPE TOKEN NOT RECOGNISED'
009210                  TO WS-SKIP-REASON
009220      END-EVALUATE.
009230  180-EXIT.
009240      EXIT.
009250
009260*---------------------------------------------------------------
009270*190-FIND-OR-CREATE-HOTEL - LOCATE HOTEL, ADD IF NEW.
009280*---------------------------------------------------------------
009290*MAINTENANCE NOTE (DAH, 08/07/92) - IF HC-HOTEL-COUNT IS
009300*ALREADY AT HC-MAX-HOTELS WHEN A NEW HOTEL NAME TURNS UP, THE
009310*LINE IS REJECTED RATHER THAN OVERRUNNING THE TABLE.
009320  190-FIND-OR-CREATE-HOTEL.
009330*RESET THE FOUND SWITCH EVERY CALL - THIS IS NOT A ONE-TIME
009340*INITIALIZATION, THE SWITCH MUST COME BACK TO N BEFORE EVERY
009350*SEARCH OR A PRIOR HIT WOULD FALSELY CARRY FORWARD.
009360      MOVE 'N' TO WS-HOTEL-FOUND-SW.
009370      MOVE ZERO TO WS-HOTEL-SUB.
009380*WS-SEARCH-SUB IS THE VARYING CONTROL VARIABLE HERE, NOT WS-
009390*HOTEL-SUB - 191 BELOW ONLY MOVES THE MATCH POSITION INTO WS-
009400*HOTEL-SUB ONCE IT ACTUALLY FINDS ONE.
009410      PERFORM 191-SEARCH-HOTEL-TABLE THRU 191-EXIT
009420          VARYING WS-SEARCH-SUB FROM 1 BY 1
009430          UNTIL WS-SEARCH-SUB > HC-HOTEL-COUNT
009440             OR HOTEL-ALREADY-ON-FILE.
009450*NEXT SENTENCE FALLS THROUGH TO 190-EXIT WITH WS-HOTEL-SUB
009460*ALREADY POINTING AT THE MATCHED ENTRY - NOTHING MORE TO DO
009470*WHEN THE HOTEL WAS ALREADY ON FILE.
009480      IF HOTEL-ALREADY-ON-FILE
009490          NEXT SENTENCE
009500      ELSE
009510*HC-MAX-HOTELS IS THE HOTELCPY COPYBOOK'S OWN TABLE LIMIT -
009520*RAISING IT MEANS RECOMPILING BOTH HOTELRAT AND DEALCALC,
009530*SINCE THE COPYBOOK IS SHARED BY BOTH VIA THE LINKAGE SECTION.
009540          IF HC-HOTEL-COUNT >= HC-MAX-HOTELS
009550              SET LINE-IS-INVALID TO TRUE
009560              MOVE 'HOTEL TABLE IS FULL' TO WS-SKIP-REASON
009570          ELSE
009580              ADD 1 TO HC-HOTEL-COUNT
009590              MOVE HC-HOTEL-COUNT TO WS-HOTEL-SUB
009600              MOVE CFG-HOTEL-NAME TO HC-HOTEL-NAME(WS-HOTEL-SUB)
009610*                 RATE FIXED AT CREATION - REPEAT CONFIG LINES
009620*                 FOR AN EXISTING HOTEL NEVER REACH HERE, SO
009630*                 THE ORIGINAL RATE CANNOT BE OVERWRITTEN BY A
009640*                 LATER CONFIG LINE WITH A DIFFERENT PRICE.
009650              MOVE CFG-NIGHTLY-RATE-NUM
009660                  TO HC-NIGHTLY-RATE(WS-HOTEL-SUB)
009670              MOVE ZERO TO HC-DEAL-COUNT(WS-HOTEL-SUB)
009680          END-IF
009690      END-IF.
009700  190-EXIT.
009710      EXIT.
009720  191-SEARCH-HOTEL-TABLE.
009730*LINEAR SCAN, NOT A SEARCH VERB - HC-HOTEL-COUNT STAYS SMALL
009740*ENOUGH (HC-MAX-HOTELS) THAT A SEQUENTIAL SCAN PER CONFIG LINE
009750*IS NOT A PERFORMANCE CONCERN FOR A ONCE-A-NIGHT LOAD JOB.
009760      IF HC-HOTEL-NAME(WS-SEARCH-SUB) = CFG-HOTEL-NAME
009770          MOVE 'Y' TO WS-HOTEL-FOUND-SW
009780          MOVE WS-SEARCH-SUB TO WS-HOTEL-SUB
009790      END-IF.
009800  191-EXIT.
009810      EXIT.
009820
009830*---------------------------------------------------------------
009840*195-ADD-DEAL-TO-HOTEL - APPEND ONE DEAL TO THE HOTEL ENTRY.
009850*---------------------------------------------------------------
009860*MAINTENANCE NOTE - IF THE HOTEL ALREADY HAS HC-MAX-DEALS-PER-
009870*HOTEL DEALS ON FILE THE LINE IS REJECTED, SAME RULE AS THE
009880*HOTEL TABLE ITSELF.
009890  195-ADD-DEAL-TO-HOTEL.
009900*WS-HOTEL-SUB CARRIES OVER FROM 190 UNCHANGED - EITHER THE
009910*SUBSCRIPT OF THE HOTEL 191 JUST FOUND, OR THE BRAND NEW
009920*ENTRY 190 JUST CREATED.  EITHER WAY THIS PARAGRAPH APPENDS
009930*THE DEAL TO THAT SAME HOTEL.
009940      IF HC-DEAL-COUNT(WS-HOTEL-SUB) >= HC-MAX-DEALS-PER-HOTEL
009950          SET LINE-IS-INVALID TO TRUE
009960          MOVE 'DEAL TABLE FOR THIS HOTEL IS FULL'
009970              TO WS-SKIP-REASON
009980      ELSE
009990          ADD 1 TO HC-DEAL-COUNT(WS-HOTEL-SUB)
010000          MOVE HC-DEAL-COUNT(WS-HOTEL-SUB) TO WS-DEAL-SUB
010010*TWO SUBSCRIPTS NOW IN PLAY - WS-HOTEL-SUB PICKS THE HOTEL
010020*ENTRY, WS-DEAL-SUB (JUST SET TO THE NEW DEAL COUNT ABOVE)
010030*PICKS THE NEXT EMPTY DEAL SLOT WITHIN THAT HOTEL.
010040          MOVE CFG-PROMO-TEXT TO
010050              HC-PROMO-TEXT(WS-HOTEL-SUB, WS-DEAL-SUB)
010060          MOVE CFG-DEAL-VALUE-NUM TO
010070              HC-DEAL-VALUE(WS-HOTEL-SUB, WS-DEAL-SUB)
010080          MOVE WS-NEW-DEAL-TYPE-CD TO
010090              HC-DEAL-TYPE-CD(WS-HOTEL-SUB, WS-DEAL-SUB)
010100          MOVE WS-NEW-MIN-STAY-NIGHTS TO
010110              HC-MIN-STAY-NIGHTS(WS-HOTEL-SUB, WS-DEAL-SUB)
010120*DATES STORED AS TEXT, NOT CONVERTED TO A NUMERIC REDEFINES -
010130*DEALCALC DOES ITS OWN NUMERIC REDEFINES AT RATING TIME (SEE
010140*ITS 250-CHECK-DATE-APPLIES), SO THERE IS NO NEED TO DOUBLE
010150*CONVERT THE SAME DATE HERE AT LOAD TIME.
010160          MOVE CFG-START-DATE TO
010170              HC-START-DATE(WS-HOTEL-SUB, WS-DEAL-SUB)
010180          MOVE CFG-END-DATE TO
010190              HC-END-DATE(WS-HOTEL-SUB, WS-DEAL-SUB)
010200      END-IF.
010210  195-EXIT.
010220      EXIT.
010230
010240*MAINTENANCE NOTE (LMW, 02/23/93) - HC-DEAL-TYPE-CD IS ALWAYS
010250*2 BYTES (NO, FR, F3 OR PC) EVEN THOUGH THE CONFIG FILE TOKEN
010260*CAN BE UP TO 12 BYTES (REBATE_3PLUS IS THE LONGEST) - THE
010270*SHORT HOUSE CODE IS WHAT DEALCALC ACTUALLY EVALUATES ON, THE
010280*LONG TOKEN ONLY EVER LIVES IN CFG-DEAL-TYPE DURING THE LOAD
010290*PASS AND NEVER REACHES THE CATALOG.
010300
010310*---------------------------------------------------------------
010320*200-RATE-ALL-REQUESTS - VALIDATE, CALL DEALCALC, WRITE, READ
010330*NEXT.
010340*---------------------------------------------------------------
010350*ONE CALL PER RECORD - THE HOTEL-TABLE NEVER CHANGES ONCE THE
010360*LOAD LOOP ABOVE ENDS, SO EVERY REQUEST SEES THE SAME CATALOG.
010370*REQ 8210 (PNK) - A BAD REQUEST NOW SKIPS THE CALL ENTIRELY,
010380*SAME GO TO SHAPE AS 100-LOAD-CATALOGS SKIP BRANCH.
010390  200-RATE-ALL-REQUESTS.
010400      PERFORM 215-VALIDATE-LOOKUP-REQUEST THRU 215-EXIT.
010410      IF REQUEST-IS-INVALID
010420          GO TO 200-SKIP-REQUEST.
010430*THE CATALOG IS READ-ONLY FROM HERE DOWN - NOTHING IN THIS
010440*PARAGRAPH OR ANYTHING IT CALLS EVER CHANGES HOTEL-TABLE.
010450      PERFORM 220-CALL-DEAL-CALC THRU 220-EXIT.
010460      GO TO 200-WRITE-RESULT.
010470  200-SKIP-REQUEST.
010480*225 BUILDS THE SAME "NO DEAL AVAILABLE" SHAPE RECORD DEALCALC
010490*WOULD HAVE FOR A HOTEL-NOT-FOUND CASE - DEALCALC IS NEVER
010500*CALLED FOR AN INVALID REQUEST, SO IT HAS TO BE BUILT HERE.
010510      ADD 1 TO WS-REQUESTS-REJECTED.
010520      PERFORM 225-BUILD-REJECTED-RESULT THRU 225-EXIT.
010530      IF TEST-MODE-IS-ON
010540          DISPLAY 'HOTELRAT - SKIPPING LOOKUP REQUEST '
010550              WS-REQUESTS-READ ' - ' WS-REQUEST-SKIP-REASON
010560      END-IF.
010570  200-WRITE-RESULT.
010580*WRITE HAPPENS EVEN IF DEALCALC CAME BACK WITH A BLANK HOTEL
010590*NAME (NO MATCHING HOTEL FOUND) - THE RESULT FILE GETS ONE
010600*LINE PER REQUEST NO MATTER WHAT, SO DOWNSTREAM RECONCILIATION
010610*CAN COUNT REQUESTS IN AGAINST LINES OUT.
010620      PERFORM 230-WRITE-RESULT-LINE THRU 230-EXIT.
010630      ADD 1 TO WS-REQUESTS-WRITTEN.
010640      PERFORM 210-READ-LOOKUP-REQUEST THRU 210-EXIT.
010650  200-EXIT.
010660      EXIT.
010670
010680*---------------------------------------------------------------
010690*210-READ-LOOKUP-REQUEST - NEXT ROOM QUOTE REQUEST.
010700*---------------------------------------------------------------
010710*WS-REQUESTS-READ IS BUMPED ONLY ON A SUCCESSFUL READ, NOT ON
010720*EVERY CALL TO THIS PARAGRAPH - THE FINAL CALL THAT HITS AT
010730*END MUST NOT COUNT AN EXTRA REQUEST THAT WAS NEVER THERE.
010740  210-READ-LOOKUP-REQUEST.
010750      READ LOOKUP-REQUEST-FILE
010760          AT END
010770              SET REQUEST-EOF TO TRUE
010780          NOT AT END
010790              ADD 1 TO WS-REQUESTS-READ
010800      END-READ.
010810  210-EXIT.
010820      EXIT.
010830
010840*---------------------------------------------------------------
010850*215-VALIDATE-LOOKUP-REQUEST - CHECK-IN DATE AND STAY LENGTH
010860*MUST BE GOOD BEFORE DEALCALC EVER SEES THEM.
010870*---------------------------------------------------------------
010880*REQ 8210 (PNK) - LR-CHECKIN-YYYY/MM/DD AND LR-STAY-LENGTH ARE
010890*NUMERIC REDEFINES OF PLAIN TEXT FILE DATA - DEALCALC COMPUTES
010900*DC-CHECKIN-NUM STRAIGHT FROM THEM WITH NO GUARD OF ITS OWN.
010910*A BLANK OR GARBLED REQUEST USED TO GO STRAIGHT INTO THAT
010920*COMPUTE.  167-CHECK-DATE-FORMAT IS REUSED HERE RATHER THAN
010930*WRITTEN TWICE - ONE DATE FORMAT RULE, ONE PLACE IT LIVES.
010940  215-VALIDATE-LOOKUP-REQUEST.
010950      SET REQUEST-IS-VALID TO TRUE.
010960      MOVE SPACES TO WS-REQUEST-SKIP-REASON.
010970      MOVE LR-CHECKIN-DATE TO WS-DATE-TEXT.
010980      PERFORM 167-CHECK-DATE-FORMAT THRU 167-EXIT.
010990      IF DATE-IS-INVALID
011000          SET REQUEST-IS-INVALID TO TRUE
011010          MOVE 'CHECK-IN DATE IS NOT A VALID YYYY-MM-DD DATE'
011020              TO WS-REQUEST-SKIP-REASON
011030      END-IF.
011040*STAY LENGTH IS PIC 9(4) UNSIGNED, SO NUMERIC ALREADY MEANS
011050*NON-NEGATIVE - NO SEPARATE SIGN TEST IS NEEDED.
011060      IF REQUEST-IS-VALID
011070          IF LR-STAY-LENGTH IS NOT NUMERIC
011080              SET REQUEST-IS-INVALID TO TRUE
011090              MOVE 'STAY LENGTH IS NOT A VALID INTEGER'
011100                  TO WS-REQUEST-SKIP-REASON
011110          END-IF
011120      END-IF.
011130  215-EXIT.
011140      EXIT.
011150
011160*---------------------------------------------------------------
011170*225-BUILD-REJECTED-RESULT - "NO DEAL AVAILABLE" LINE FOR A
011180*REQUEST 215 REJECTED.  DEALCALC IS NEVER CALLED FOR THIS ONE.
011190*---------------------------------------------------------------
011200*SAME BLANK-HOTEL/ZERO-PRICE SHAPE AS DEALCALCS OWN 295-BUILD-
011210*RESULT-NO-HOTEL, BUT BUILT HERE SINCE DEALCALC NEVER RUNS.
011220*THE RAW REQUEST FIELDS ARE ECHOED AS-IS - A PLAIN MOVE BETWEEN
011230*TWO UNSIGNED DISPLAY FIELDS OF THE SAME PICTURE IS A BYTE
011240*COPY, NOT ARITHMETIC, SO A BAD VALUE CANNOT ABEND IT.
011250  225-BUILD-REJECTED-RESULT.
011260      MOVE SPACES TO DR-DEAL-RESULT-REC.
011270      MOVE LR-STAY-LENGTH  TO DR-STAY-LENGTH.
011280      MOVE LR-CHECKIN-DATE TO DR-CHECKIN-DATE.
011290      MOVE 'No deal available' TO DR-PROMO-TEXT.
011300      MOVE ZERO TO DR-FINAL-PRICE.
011310  225-EXIT.
011320      EXIT.
011330
011340*---------------------------------------------------------------
011350*220-CALL-DEAL-CALC - PRICE ONE REQUEST AGAINST THE CATALOG.
011360*---------------------------------------------------------------
011370*FIELD ORDER HERE MUST MATCH DEALCALCS PROCEDURE DIVISION USING
011380*CLAUSE EXACTLY - THERE IS NO CALLED-PROGRAM PARAMETER CHECKING
011390*ON THIS COMPILER, A MISMATCH WOULD SILENTLY SCRAMBLE DATA.
011400*STATIC LINK, NOT DYNAMIC - DEALCALC IS BOUND INTO THE SAME
011410*LOAD MODULE AT COMPILE/LINK TIME, SAME AS CALCCOST LINKS ITS
011420*OWN SUBPROGRAMS, SO THERE IS NO CANCEL NEEDED BETWEEN CALLS.
011430  220-CALL-DEAL-CALC.
011440*HOTEL-TABLE PASSED BY REFERENCE (THE COMPILER DEFAULT) - A
011450*200 HOTEL TABLE IS FAR TOO LARGE TO COPY ON EVERY CALL, AND
011460*DEALCALC HAS NO NEED TO MODIFY IT ANYWAY, SO BY REFERENCE IS
011470*BOTH THE DEFAULT AND THE RIGHT CHOICE HERE.
011480      CALL 'DEALCALC' USING HOTEL-TABLE
011490                             LR-LOOKUP-REQUEST-REC
011500                             DR-DEAL-RESULT-REC.
011510  220-EXIT.
011520      EXIT.
011530
011540*---------------------------------------------------------------
011550*230-WRITE-RESULT-LINE - ONE LINE TO THE DEAL RESULT FILE.
011560*---------------------------------------------------------------
011570*DEALCALC BUILT THE ENTIRE RECORD - THIS PARAGRAPH IS JUST THE
011580*WRITE, ON PURPOSE, SO THE PRICING PROGRAM OWNS ALL OF ITS OWN
011590*OUTPUT FIELDS.
011600*NO WRITE STATUS CHECK HERE - A LINE SEQUENTIAL WRITE TO A
011610*DATASET THAT OPENED CLEAN HAS NO REALISTIC WAY TO FAIL SHORT
011620*OF RUNNING OUT OF DISK SPACE, WHICH JCL/SMS WILL ABEND ON
011630*ITS OWN BEFORE THIS PROGRAM EVER SEES A BAD STATUS CODE.
011640  230-WRITE-RESULT-LINE.
011650      WRITE DR-DEAL-RESULT-REC.
011660  230-EXIT.
011670      EXIT.
011680
011690*---------------------------------------------------------------
011700*800-CLOSE-FILES - CLOSE THE THREE FILES AT END OF RUN.
011710*---------------------------------------------------------------
011720*NO SPECIAL CLOSE STATUS HANDLING HERE - BY THE TIME WE GET
011730*THIS FAR THE RUN HAS ALREADY SUCCEEDED, SO A BAD CLOSE STATUS
011740*WOULD BE AN OPERATING SYSTEM PROBLEM, NOT A PROGRAM ONE.
011750  800-CLOSE-FILES.
011760      CLOSE DEAL-CONFIG-FILE
011770            LOOKUP-REQUEST-FILE
011780            DEAL-RESULT-FILE.
011790  800-EXIT.
011800      EXIT.
011810
011820*---------------------------------------------------------------
011830*900-WRITE-JOB-TOTALS - REQ 7710, TRAILING COUNTS LINE.
011840*---------------------------------------------------------------
011850*BKO 04/02/01 - A SINGLE EXTRA LINE-SEQUENTIAL RECORD AFTER THE
011860*LAST RESULT, NOT A PAGE FOOTER OR A CONTROL BREAK TOTAL - THIS
011870*JOB HAS NO SORT AND NO BREAK LOGIC, SEE THE HEADER COMMENT.
011880*DR-DEAL-RESULT-REC IS REUSED FOR THIS ONE-OFF LINE RATHER
011890*THAN A SEPARATE 01 - THE DEAL RESULT FILE HAS ONLY ONE FD
011900*RECORD LAYOUT AND OPERATIONS EXPECTS EVERY LINE IN THE FILE
011910*TO BE THAT SAME WIDTH, COUNTS LINE INCLUDED.
011920  900-WRITE-JOB-TOTALS.
011930      MOVE SPACES TO DR-DEAL-RESULT-REC.
011940*NUMERIC FIELDS ON THE RECORD NEED AN EXPLICIT ZERO MOVE EVEN
011950*AFTER THE SPACES MOVE ABOVE - MOVE SPACES TO A SIGNED NUMERIC
011960*DISPLAY FIELD DOES NOT RELIABLY LEAVE IT AT A VALID ZERO ON
011970*EVERY COMPILER, SO THIS SHOP NEVER RELIES ON IT.
011980      MOVE ZERO TO DR-STAY-LENGTH.
011990      MOVE ZERO TO DR-FINAL-PRICE.
012000*MOVE TO THE ZERO-SUPPRESSED EDITED FIELDS BEFORE THE STRING -
012010*A COMP FIELD CANNOT BE STRUNG DIRECTLY, IT HAS TO BE MOVED TO
012020*A DISPLAY PICTURE FIRST.
012030      MOVE WS-REQUESTS-WRITTEN TO WS-REQUESTS-WRITTEN-ED.
012040      MOVE WS-CONFIG-LINES-SKIPPED TO WS-CONFIG-LINES-SKIPPED-ED.
012050*REQ 8210 (PNK) - REJECTED LOOKUP REQUESTS ADDED TO THE SAME
012060*SUMMARY LINE, RIGHT ALONGSIDE THE SKIPPED CONFIG LINE COUNT.
012070      MOVE WS-REQUESTS-REJECTED TO WS-REQUESTS-REJECTED-ED.
012080*REUSES DR-PROMO-TEXT (80 BYTES, THE WIDEST FIELD ON THE
012090*RESULT LAYOUT) TO CARRY THE WHOLE SUMMARY SENTENCE - THERE IS
012100*NO SEPARATE TOTALS RECORD LAYOUT, JUST THIS ONE STRUNG LINE.
012110      STRING '**** END OF JOB - ' DELIMITED BY SIZE
012120             WS-REQUESTS-WRITTEN-ED DELIMITED BY SIZE
012130             ' RATED, ' DELIMITED BY SIZE
012140             WS-CONFIG-LINES-SKIPPED-ED DELIMITED BY SIZE
012150             ' SKIPPED, ' DELIMITED BY SIZE
012160             WS-REQUESTS-REJECTED-ED DELIMITED BY SIZE
012170             ' REJECTED ****' DELIMITED BY SIZE
012180          INTO DR-PROMO-TEXT
012190      END-STRING.
012200      WRITE DR-DEAL-RESULT-REC.
012210  900-EXIT.
012220      EXIT.
