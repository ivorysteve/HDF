000100*****************************************************************
000110*    DEALRES.CPY
000120*    DEAL FINDER SYSTEM - DEAL RESULT RECORD
000130*
000140*    ONE RECORD WRITTEN TO THE DEAL RESULT FILE FOR EVERY
000150*    LOOKUP REQUEST READ, IN THE SAME ORDER THE REQUESTS CAME
000160*    IN.  DEALCALC FILLS DR-PROMO-TEXT AND DR-FINAL-PRICE;
000170*    HOTELRAT 230-WRITE-RESULT-LINE COPIES THE REQUEST FIELDS
000180*    ACROSS AND WRITES THE RECORD.  FINAL PRICE IS LEFT ZONED
000190*    DISPLAY, NOT COMP-3, BECAUSE THIS RECORD GOES STRAIGHT TO
000200*    A PRINT-IMAGE LINE SEQUENTIAL FILE.
000210*****************************************************************
000220
000230 01  DR-DEAL-RESULT-REC.
000240     05  DR-HOTEL-NAME             PIC X(40).
000250     05  DR-STAY-LENGTH            PIC 9(4).
000260     05  DR-CHECKIN-DATE           PIC X(10).
000270     05  DR-PROMO-TEXT             PIC X(80).
000280     05  DR-FINAL-PRICE            PIC S9(9).
000290     05  FILLER                    PIC X(17).
