000100*****************************************************************
000110*    HOTELCPY.CPY
000120*    DEAL FINDER SYSTEM - HOTEL / DEAL CATALOG TABLE
000130*
000140*    THIS IS THE IN-MEMORY CATALOG BUILT ONCE BY HOTELRAT FROM
000150*    THE DEAL CONFIG FILE AND THEN READ MANY TIMES, ONE HOTEL
000160*    LOOKUP PER TRANSACTION, BY THE DEALCALC SUBPROGRAM.  IT IS
000170*    PASSED ON EVERY CALL 'DEALCALC' - THERE IS NO DATABASE
000180*    AND NO KEYED FILE BEHIND IT, JUST THIS TABLE.
000190*
000200*    HC-MAX-HOTELS AND HC-MAX-DEALS-PER-HOTEL ARE COMPILE TIME
000210*    LIMITS.  IF OPERATIONS EVER BRINGS IN A CONFIG FILE BIGGER
000220*    THAN THIS, 190-FIND-OR-CREATE-HOTEL IN HOTELRAT WILL START
000230*    REJECTING LINES - SEE THE MAINTENANCE NOTE THERE.
000240*
000250*    HC-DEAL-TYPE-CD IS A TWO CHAR CODE, NOT THE CONFIG FILE
000260*    TOKEN TEXT - HOTELRAT TRANSLATES rebate/rebate_3plus/pct/
000270*    none INTO NO/FR/F3/PC WHEN THE CATALOG IS BUILT SO DEALCALC
000280*    NEVER HAS TO EVALUATE A VARIABLE LENGTH TOKEN.
000290*****************************************************************
000300
000310*COMPILE TIME TABLE LIMITS - CHANGE AND RECOMPILE BOTH HOTELRAT
000320*AND DEALCALC TOGETHER IF THESE EVER MOVE.
000330 01  HC-TABLE-LIMITS.
000340     05  HC-MAX-HOTELS             PIC S9(4) COMP VALUE +200.
000350     05  HC-MAX-DEALS-PER-HOTEL    PIC S9(4) COMP VALUE +15.
000360
000370 01  HOTEL-TABLE.
000380     05  HC-HOTEL-COUNT            PIC S9(4) COMP VALUE ZERO.
000390*    SENTINEL USED BY DEALCALC TO INITIALISE THE BEST-PRICE
000400*    SEARCH - DELIBERATELY HIGHER THAN ANY PRICE THE PRICING
000410*    FORMULAS IN DEALCALC CAN PRODUCE.
000420     05  HC-MAX-PRICE              PIC S9(9) COMP-3
000430                                   VALUE +999999999.
000440     05  HC-HOTEL-ENTRY OCCURS 200 TIMES.
000450         10  HC-HOTEL-NAME         PIC X(40).
000460         10  HC-NIGHTLY-RATE       PIC S9(7) COMP-3.
000470         10  HC-DEAL-COUNT         PIC S9(4) COMP.
000480         10  HC-DEAL-ENTRY OCCURS 15 TIMES.
000490             15  HC-PROMO-TEXT         PIC X(80).
000500             15  HC-DEAL-VALUE         PIC S9(7).
000510*            NO=NONE  FR=REBATE  F3=REBATE 3 PLUS  PC=PERCENT
000520             15  HC-DEAL-TYPE-CD       PIC X(2).
000530                 88  HC-DEAL-IS-NONE         VALUE 'NO'.
000540                 88  HC-DEAL-IS-FLAT         VALUE 'FR'.
000550                 88  HC-DEAL-IS-FLAT-3-PLUS  VALUE 'F3'.
000560                 88  HC-DEAL-IS-PERCENT      VALUE 'PC'.
000570             15  HC-MIN-STAY-NIGHTS    PIC S9(4) COMP.
000580             15  HC-START-DATE         PIC X(10).
000590*            START/END DATE BROKEN INTO NUMERIC PARTS SO
000600*            DEALCALC 250-CHECK-DATE-APPLIES CAN COMPARE
000610*            YYYYMMDD AS A NUMBER, NOT CHARACTER BY CHARACTER.
000620             15  HC-START-DATE-PARTS REDEFINES HC-START-DATE.
000630                 20  HC-START-YYYY     PIC 9(4).
000640                 20  FILLER            PIC X.
000650                 20  HC-START-MM       PIC 9(2).
000660                 20  FILLER            PIC X.
000670                 20  HC-START-DD       PIC 9(2).
000680             15  HC-END-DATE           PIC X(10).
000690             15  HC-END-DATE-PARTS REDEFINES HC-END-DATE.
000700                 20  HC-END-YYYY       PIC 9(4).
000710                 20  FILLER            PIC X.
000720                 20  HC-END-MM         PIC 9(2).
000730                 20  FILLER            PIC X.
000740                 20  HC-END-DD         PIC 9(2).
000750             15  FILLER                PIC X(20).
000760         10  FILLER                    PIC X(30).
000770     05  FILLER                        PIC X(40).
